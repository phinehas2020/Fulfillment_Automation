000100******************************************************************
000200* FECHA       : 08/07/1992                                       *
000300* PROGRAMADOR : EDUARDO ENRIQUE DIVAS ROSALES (EDRD)             *
000400* APLICACION  : FULFILLMENT AUTOMATIZADO DE ORDENES               *
000500* PROGRAMA    : ORDFINV1                                         *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : DEDUCE INVENTARIO DE BODEGA POR CADA LINEA DE    *
000800*             : LA ORDEN QUE REQUIERE ENVIO, LOCALIZANDO EL SKU  *
000900*             : EN LA TABLA DE PRODUCTOS (EXACTO, LUEGO SIN      *
001000*             : DISTINGUIR MAYUSCULAS) Y ARMANDO LA TABLA DE     *
001100*             : MOVIMIENTOS QUE EL PROGRAMA PRINCIPAL GRABA AL   *
001200*             : ARCHIVO INVMOVES.                                *
001300* ARCHIVOS    : NINGUNO - RECIBE TABLAS EN MEMORIA POR LINKAGE   *
001400* ACCION (ES) : I=DEDUCE INVENTARIO                               *
001500* INSTALADO   : 08/07/1992                                       *
001600* BPM/RATIONAL: 118824                                           *
001700* NOMBRE      : DEDUCCION DE INVENTARIO POR SKU                  *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    ORDFINV1.
002100 AUTHOR.                        EDUARDO ENRIQUE DIVAS ROSALES.
002200 INSTALLATION.                  SISTEMAS - CENTRO DE COMPUTO.
002300 DATE-WRITTEN.                  08 JULIO 1992.
002400 DATE-COMPILED.
002500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800*------------------------------------------------------------------
002900* 08/07/1992 EDRD SOL-00124988 PRIMERA VERSION. SOLO COINCIDENCIA*
003000*             : EXACTA DE SKU.                                  *
003100* 02/11/1994 EDRD SOL-00127604 SE AGREGA SEGUNDA PASADA DE       *
003200*             : COINCIDENCIA SIN DISTINGUIR MAYUSCULAS, PUES     *
003300*             : BODEGA CAPTURA SKU EN MINUSCULAS A VECES.        *
003400* 14/09/1998 EDRD SOL-00135093 REVISION Y2K. SIN HALLAZGOS, ESTA *
003500*             : RUTINA NO MANEJA FECHAS.                        *
003600* 05/02/2003 JLMC SOL-00141228 SE EXCLUYEN LINEAS SIN SKU Y      *
003700*             : LINEAS QUE NO REQUIEREN ENVIO DE LA DEDUCCION.   *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASE-MINUSCULAS IS "a" THRU "z"
004400     UPSI-0 ON STATUS IS DIAG-ON
004500            OFF STATUS IS DIAG-OFF.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 01  WKS-SWITCHES-DIAG.
005000     05 DIAG-ON                 PIC X(01) VALUE "N".
005100     05 DIAG-OFF                PIC X(01) VALUE "Y".
005200*        RELLENO DEL GRUPO DE DIAGNOSTICO
005300     05 FILLER                  PIC X(08).
005400
005500 77  WKS-X-PRODUCTO-GANADOR     PIC 9(05) COMP VALUE ZERO.
005600 77  WKS-SW-SKU-ENCONTRADO      PIC X(01) VALUE "N".
005700     88 SKU-ENCONTRADO                    VALUE "Y".
005800
005900 01  WKS-SKU-RECORTADO           PIC X(15).
006000 01  WKS-SKU-MAYUS               PIC X(15).
006100 01  WKS-PRODUCTO-MAYUS          PIC X(15).
006200
006300*        AREA DE TRABAJO PARA VERIFICAR QUE LA LINEA CALIFICA
006400*        PARA DEDUCCION, CON VISTA REDEFINIDA SOLO DEL SKU
006500*        TRAS EL RECORTE DE ESPACIOS EN BLANCO A LA IZQUIERDA
006600 01  WKS-AREA-CALIFICA.
006700     05 WKS-CALIFICA-SW          PIC X(01) VALUE "N".
006800        88 LINEA-CALIFICA                  VALUE "Y".
006900     05 FILLER                   PIC X(14).
007000 01  WKS-AREA-CALIFICA-LLAVE REDEFINES WKS-AREA-CALIFICA.
007100     05 WKS-CALIFICA-TODO        PIC X(15).
007200
007300*        CONTADORES EN FORMA DE EDICION PARA LA BITACORA DE
007400*        DIAGNOSTICO QUE SE IMPRIME CADA VEZ QUE UPSI-0 ESTA EN
007500 01  WKS-CONTADOR-MOV            PIC 9(05) VALUE ZERO.
007600 01  WKS-CONTADOR-MOV-EDIT REDEFINES WKS-CONTADOR-MOV.
007700     05 WKS-CONTADOR-MOV-ZZZ     PIC ZZZZ9.
007800
007900 01  WKS-CONTADOR-NOENC          PIC 9(05) VALUE ZERO.
008000 01  WKS-CONTADOR-NOENC-EDIT REDEFINES WKS-CONTADOR-NOENC.
008100     05 WKS-CONTADOR-NOENC-ZZZ   PIC ZZZZ9.
008200
008300 LINKAGE SECTION.
008400 77  CANT-PRODUCTOS              PIC 9(05) COMP.
008500 01  TABLA-PRODUCTOS.
008600     05 PRODUCTO OCCURS 3000 TIMES
008700                  INDEXED BY X-PRODUCTO.
008800        10 PRODUCTO-SKU         PIC X(15).
008900        10 PRODUCTO-DATOS.
009000           COPY PRDREC.
009100 77  CANT-LINEAS-ORDEN           PIC 9(03) COMP.
009200 01  TABLA-LINEAS.
009300     05 LINEA OCCURS 999 TIMES
009400               INDEXED BY X-LINEA.
009500        10 LINEA-DATOS.
009600           COPY LINREC.
009700 01  ORDEN-ID-ACTUAL             PIC X(15).
009800 01  TABLA-MOVIMIENTOS.
009900     05 MOVIMIENTO OCCURS 999 TIMES
010000                    INDEXED BY X-MOVIMIENTO.
010100        10 MOVIMIENTO-DATOS.
010200           COPY MOVREC.
010300 01  CANT-MOVIMIENTOS            PIC 9(03).
010400 01  CANT-NO-ENCONTRADOS         PIC 9(03).
010500 01  INVENTARIO-DEDUCIDO         PIC X(01).
010600     88 SE-DEDUJO-INVENTARIO               VALUE "Y".
010700
010800 PROCEDURE DIVISION USING CANT-PRODUCTOS TABLA-PRODUCTOS
010900                           CANT-LINEAS-ORDEN TABLA-LINEAS
011000                           ORDEN-ID-ACTUAL TABLA-MOVIMIENTOS
011100                           CANT-MOVIMIENTOS CANT-NO-ENCONTRADOS
011200                           INVENTARIO-DEDUCIDO.
011300
011400 000-MAIN SECTION.
011500     PERFORM 100-INICIALIZA.
011600     IF CANT-LINEAS-ORDEN > ZERO
011700        SET X-LINEA TO 1
011800        PERFORM 200-EVALUA-UNA-LINEA CANT-LINEAS-ORDEN TIMES
011900     END-IF.
012000     GOBACK.
012100 000-MAIN-E.
012200     EXIT.
012300
012400 100-INICIALIZA SECTION.
012500     IF DIAG-ON = "Y"
012600        AND WKS-CALIFICA-TODO NOT = SPACES
012700        DISPLAY "ORDFINV1 - AREA DE CALIFICACION CORRUPTA"
012800     END-IF
012900     MOVE "N" TO INVENTARIO-DEDUCIDO
013000     MOVE ZERO TO CANT-MOVIMIENTOS CANT-NO-ENCONTRADOS
013100     SET X-MOVIMIENTO TO 1.
013200 100-INICIALIZA-E.
013300     EXIT.
013400
013500*    UNA LINEA SOLO CALIFICA PARA DEDUCCION CUANDO REQUIERE      *
013600*    ENVIO Y TRAE UN SKU NO EN BLANCO TRAS EL RECORTE.          *
013700 200-EVALUA-UNA-LINEA SECTION.
013800     MOVE SPACES TO WKS-SKU-RECORTADO
013900     MOVE "N" TO WKS-CALIFICA-SW
014000     IF LIN-REQUIERE-ENVIO OF LINEA-DATOS (X-LINEA)
014100        MOVE LIN-SKU OF LINEA-DATOS (X-LINEA) TO WKS-SKU-RECORTADO
014200        IF WKS-SKU-RECORTADO NOT = SPACES
014300           MOVE "Y" TO WKS-CALIFICA-SW
014400        END-IF
014500     END-IF
014600     IF LINEA-CALIFICA
014700        PERFORM 300-BUSCA-PRODUCTO
014800        IF SKU-ENCONTRADO
014900           PERFORM 400-GRABA-MOVIMIENTO
015000        ELSE
015100           ADD 1 TO CANT-NO-ENCONTRADOS
015200           IF DIAG-ON = "Y"
015300              MOVE CANT-NO-ENCONTRADOS TO WKS-CONTADOR-NOENC
015400              DISPLAY "ORDFINV1 - SKU NO ENCONTRADO "
015500                      WKS-SKU-RECORTADO
015600                      " TOTAL " WKS-CONTADOR-NOENC-ZZZ
015700           END-IF
015800        END-IF
015900     END-IF
016000     SET X-LINEA UP BY 1.
016100 200-EVALUA-UNA-LINEA-E.
016200     EXIT.
016300
016400*    PRIMERA PASADA EXACTA; SI NO HUBO COINCIDENCIA SE REPITE    *
016500*    LA BUSQUEDA SIN DISTINGUIR MAYUSCULAS (REGLA DEL NEGOCIO). *
016600 300-BUSCA-PRODUCTO SECTION.
016700     MOVE "N" TO WKS-SW-SKU-ENCONTRADO
016800     SET X-PRODUCTO TO 1
016900     PERFORM 310-COMPARA-EXACTO CANT-PRODUCTOS TIMES.
017000     IF NOT SKU-ENCONTRADO
017100        MOVE WKS-SKU-RECORTADO TO WKS-SKU-MAYUS
017200        INSPECT WKS-SKU-MAYUS
017300                CONVERTING "abcdefghijklmnopqrstuvwxyz"
017400                        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017500        SET X-PRODUCTO TO 1
017600        PERFORM 320-COMPARA-MAYUSCULAS CANT-PRODUCTOS TIMES
017700     END-IF.
017800 300-BUSCA-PRODUCTO-E.
017900     EXIT.
018000
018100 310-COMPARA-EXACTO SECTION.
018200     IF NOT SKU-ENCONTRADO
018300        AND PRODUCTO-SKU (X-PRODUCTO) = WKS-SKU-RECORTADO
018400        SET SKU-ENCONTRADO TO TRUE
018500        SET WKS-X-PRODUCTO-GANADOR TO X-PRODUCTO
018600     END-IF
018700     SET X-PRODUCTO UP BY 1.
018800 310-COMPARA-EXACTO-E.
018900     EXIT.
019000
019100 320-COMPARA-MAYUSCULAS SECTION.
019200     MOVE PRODUCTO-SKU (X-PRODUCTO) TO WKS-PRODUCTO-MAYUS
019300     INSPECT WKS-PRODUCTO-MAYUS
019400             CONVERTING "abcdefghijklmnopqrstuvwxyz"
019500                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019600     IF NOT SKU-ENCONTRADO
019700        AND WKS-PRODUCTO-MAYUS = WKS-SKU-MAYUS
019800        SET SKU-ENCONTRADO TO TRUE
019900        SET WKS-X-PRODUCTO-GANADOR TO X-PRODUCTO
020000     END-IF
020100     SET X-PRODUCTO UP BY 1.
020200 320-COMPARA-MAYUSCULAS-E.
020300     EXIT.
020400
020500*    GRABA EL MOVIMIENTO EN LA TABLA Y DEDUCE LAS UNIDADES DEL  *
020600*    PRODUCTO LOCALIZADO EN LA TABLA DE PRODUCTOS.              *
020700 400-GRABA-MOVIMIENTO SECTION.
020800     SET X-PRODUCTO TO WKS-X-PRODUCTO-GANADOR
020900     ADD 1 TO CANT-MOVIMIENTOS
021000     MOVE ORDEN-ID-ACTUAL TO MOV-ORDER-ID (X-MOVIMIENTO)
021100     MOVE PRODUCTO-SKU (X-PRODUCTO) TO MOV-SKU (X-MOVIMIENTO)
021200     MOVE PRD-NAME (X-PRODUCTO) TO MOV-PRODUCT-NAME (X-MOVIMIENTO)
021300     MOVE LIN-QUANTITY OF LINEA-DATOS (X-LINEA)
021400          TO MOV-QUANTITY (X-MOVIMIENTO)
021500     SUBTRACT LIN-QUANTITY OF LINEA-DATOS (X-LINEA)
021600          FROM PRD-ON-HAND (X-PRODUCTO)
021700     IF DIAG-ON = "Y"
021800        MOVE CANT-MOVIMIENTOS TO WKS-CONTADOR-MOV
021900        DISPLAY "ORDFINV1 - MOVIMIENTO " WKS-CONTADOR-MOV-ZZZ
022000                " SKU " MOV-SKU (X-MOVIMIENTO)
022100     END-IF
022200     SET X-MOVIMIENTO UP BY 1
022300     SET SE-DEDUJO-INVENTARIO TO TRUE.
022400 400-GRABA-MOVIMIENTO-E.
022500     EXIT.
