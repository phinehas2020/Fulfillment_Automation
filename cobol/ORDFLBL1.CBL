000100******************************************************************
000200* FECHA       : 27/08/2001                                       *
000300* PROGRAMADOR : JOSE LUIS MONTERROSA CASTRO (JLMC)               *
000400* APLICACION  : FULFILLMENT AUTOMATIZADO DE ORDENES               *
000500* PROGRAMA    : ORDFLBL1                                         *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : CLASIFICA EL CONTENIDO GUARDADO DE UNA ETIQUETA  *
000800*             : DE ENVIO COMO PDF, ZPL O DESCONOCIDO, TRAS        *
000900*             : DESCARTAR LOS ESPACIOS EN BLANCO INICIALES.       *
001000* ARCHIVOS    : NINGUNO - RECIBE BUFFER DE ETIQUETA POR LINKAGE  *
001100* ACCION (ES) : L=CLASIFICA FORMATO DE ETIQUETA                  *
001200* INSTALADO   : 27/08/2001                                       *
001300* BPM/RATIONAL: 118826                                           *
001400* NOMBRE      : DETECCION DE FORMATO DE ETIQUETA (PDF/ZPL)       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.                    ORDFLBL1.
001800 AUTHOR.                        JOSE LUIS MONTERROSA CASTRO.
001900 INSTALLATION.                  SISTEMAS - CENTRO DE COMPUTO.
002000 DATE-WRITTEN.                  27 AGOSTO 2001.
002100 DATE-COMPILED.
002200 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002300******************************************************************
002400*                    B I T A C O R A   D E   C A M B I O S       *
002500*------------------------------------------------------------------
002600* 27/08/2001 JLMC SOL-00138802 PRIMERA VERSION. SE EXTRAE DEL    *
002700*             : MODELO DE ENVIOS RECIENTES PARA PODER REUTILIZAR *
002800*             : LA MISMA REGLA DE DETECCION DESDE EL BATCH DE    *
002900*             : AUTOCHEQUEO DEL FIN DE CORRIDA.                  *
003000* 05/02/2003 JLMC SOL-00141230 SE ACLARA QUE LA PRUEBA DE PDF    *
003100*             : TIENE PRECEDENCIA SOBRE LA PRUEBA DE ZPL.        *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS CLASE-NUMERICA-EXT IS "0" THRU "9"
003800     UPSI-0 ON STATUS IS DIAG-ON
003900            OFF STATUS IS DIAG-OFF.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WKS-SWITCHES-DIAG.
004400     05 DIAG-ON                 PIC X(01) VALUE "N".
004500     05 DIAG-OFF                PIC X(01) VALUE "Y".
004600*        RELLENO DEL GRUPO DE DIAGNOSTICO
004700     05 FILLER                  PIC X(08).
004800
004900 77  WKS-INICIO                 PIC 9(02) COMP VALUE 1.
005000 77  WKS-LARGO-UTIL             PIC 9(02) COMP VALUE ZERO.
005100 77  WKS-POS-XZ                 PIC 9(02) COMP VALUE ZERO.
005200 77  WKS-X-XZ                   PIC 9(02) COMP VALUE ZERO.
005300 77  WKS-SW-ES-BLANCO           PIC X(01) VALUE "N".
005400     88 POSICION-ES-BLANCO                VALUE "Y".
005500
005600*        LAS TRES MARCAS FIJAS DE PRUEBA, AGRUPADAS PARA PODER
005700*        VERIFICAR EN UNA SOLA COMPARACION QUE NINGUN CAMBIO DE
005800*        MANTENIMIENTO LAS HAYA ALTERADO (VISTA REDEFINIDA)
005900 01  WKS-MARCAS-FIJAS.
006000     05 WKS-PRUEBA-PDF          PIC X(05) VALUE "%PDF-".
006100     05 WKS-PRUEBA-ZPL-INICIO   PIC X(03) VALUE "^XA".
006200     05 WKS-PRUEBA-ZPL-FIN      PIC X(03) VALUE "^XZ".
006300 01  WKS-MARCAS-FIJAS-LLAVE REDEFINES WKS-MARCAS-FIJAS.
006400     05 WKS-MARCAS-FIJAS-TODO   PIC X(11).
006500
006600 01  WKS-MARCAS-FIJAS-ESPERADO  PIC X(11)
006700                                 VALUE "%PDF-^XA^XZ".
006800
006900*        VISTA DE DIAGNOSTICO CON LA POSICION DE INICIO UTIL Y
007000*        EL LARGO UTIL JUNTOS, PARA DESPLEGARLOS EN UNA SOLA
007100*        LINEA CUANDO UPSI-0 ESTA ENCENDIDO
007200 01  WKS-POSICIONES-DIAG.
007300     05 WKS-POSDIAG-INICIO      PIC 99 VALUE ZERO.
007400     05 WKS-POSDIAG-LARGO       PIC 99 VALUE ZERO.
007500 01  WKS-POSICIONES-DIAG-EDIT REDEFINES WKS-POSICIONES-DIAG.
007600     05 WKS-POSDIAG-TODO        PIC 9(04).
007700
007800*        AREA DE TRABAJO CON LOS PRIMEROS CINCO BYTES UTILES DEL
007900*        BUFFER, Y UNA VISTA REDEFINIDA SOLO DE LOS PRIMEROS TRES
008000*        PARA LA PRUEBA DE INICIO DE ETIQUETA ZPL
008100 01  WKS-PRIMEROS-BYTES.
008200     05 WKS-PRIMEROS-CINCO      PIC X(05) VALUE SPACES.
008300 01  WKS-PRIMEROS-BYTES-ZPL REDEFINES WKS-PRIMEROS-BYTES.
008400     05 WKS-PRIMEROS-TRES       PIC X(03).
008500     05 FILLER                  PIC X(02).
008600
008700 LINKAGE SECTION.
008800 01  ETIQUETA-BUFFER            PIC X(40).
008900 01  ETIQUETA-TIPO              PIC X(07).
009000     88 TIPO-ES-PDF                      VALUE "PDF".
009100     88 TIPO-ES-ZPL                      VALUE "ZPL".
009200     88 TIPO-ES-DESCONOCIDO              VALUE "UNKNOWN".
009300
009400 PROCEDURE DIVISION USING ETIQUETA-BUFFER ETIQUETA-TIPO.
009500
009600 000-MAIN SECTION.
009700     PERFORM 100-INICIALIZA.
009800     PERFORM 200-LOCALIZA-INICIO.
009900     PERFORM 300-CLASIFICA.
010000     GOBACK.
010100 000-MAIN-E.
010200     EXIT.
010300
010400 100-INICIALIZA SECTION.
010500     IF WKS-MARCAS-FIJAS-TODO NOT = WKS-MARCAS-FIJAS-ESPERADO
010600        DISPLAY "ORDFLBL1 - MARCAS DE PRUEBA ALTERADAS, REVISAR"
010700     END-IF
010800     SET TIPO-ES-DESCONOCIDO TO TRUE
010900     MOVE 1 TO WKS-INICIO
011000     MOVE ZERO TO WKS-LARGO-UTIL WKS-POS-XZ
011100     MOVE ETIQUETA-BUFFER (1:5) TO WKS-PRIMEROS-CINCO
011200     IF DIAG-ON = "Y"
011300        DISPLAY "ORDFLBL1 - PRIMEROS BYTES " WKS-PRIMEROS-TRES
011400     END-IF.
011500 100-INICIALIZA-E.
011600     EXIT.
011700
011800*    SE DESCARTAN LOS ESPACIOS EN BLANCO INICIALES ANTES DE      *
011900*    PROBAR EL CONTENIDO (REGLA DEL NEGOCIO); SI TODO EL BUFFER  *
012000*    ES BLANCO, WKS-INICIO QUEDA EN 40+1 Y LA PRUEBA NO ENCAJA.  *
012100 200-LOCALIZA-INICIO SECTION.
012200     MOVE 1 TO WKS-INICIO
012300     MOVE "Y" TO WKS-SW-ES-BLANCO
012400     PERFORM 210-PRUEBA-UNA-POSICION
012500             UNTIL NOT POSICION-ES-BLANCO
012600                OR WKS-INICIO > 40.
012700 200-LOCALIZA-INICIO-E.
012800     EXIT.
012900
013000 210-PRUEBA-UNA-POSICION SECTION.
013100     IF ETIQUETA-BUFFER (WKS-INICIO:1) = SPACE
013200        ADD 1 TO WKS-INICIO
013300     ELSE
013400        MOVE "N" TO WKS-SW-ES-BLANCO
013500     END-IF.
013600 210-PRUEBA-UNA-POSICION-E.
013700     EXIT.
013800
013900*    LA PRUEBA DE PDF TIENE PRECEDENCIA SOBRE LA DE ZPL CUANDO   *
014000*    AMBAS PODRIAN APLICAR (REGLA DEL NEGOCIO).                  *
014100 300-CLASIFICA SECTION.
014200     IF WKS-INICIO > 40
014300        SET TIPO-ES-DESCONOCIDO TO TRUE
014400     ELSE
014500        COMPUTE WKS-LARGO-UTIL = 41 - WKS-INICIO
014600        IF WKS-LARGO-UTIL >= 5
014700           AND ETIQUETA-BUFFER (WKS-INICIO:5) = WKS-PRUEBA-PDF
014800           SET TIPO-ES-PDF TO TRUE
014900        ELSE
015000           IF WKS-LARGO-UTIL >= 3
015100              AND ETIQUETA-BUFFER (WKS-INICIO:3)
015200                  = WKS-PRUEBA-ZPL-INICIO
015300              PERFORM 310-BUSCA-FIN-ZPL
015400              IF WKS-POS-XZ > ZERO
015500                 SET TIPO-ES-ZPL TO TRUE
015600              ELSE
015700                 SET TIPO-ES-DESCONOCIDO TO TRUE
015800              END-IF
015900           ELSE
016000              SET TIPO-ES-DESCONOCIDO TO TRUE
016100           END-IF
016200        END-IF
016300     END-IF
016400     IF DIAG-ON = "Y"
016500        MOVE WKS-INICIO TO WKS-POSDIAG-INICIO
016600        MOVE WKS-LARGO-UTIL TO WKS-POSDIAG-LARGO
016700        DISPLAY "ORDFLBL1 - TIPO DETECTADO " ETIQUETA-TIPO
016800                " POSICIONES " WKS-POSDIAG-TODO
016900     END-IF.
017000 300-CLASIFICA-E.
017100     EXIT.
017200
017300*    BUSCA "^XZ" EN CUALQUIER POSICION DEL BUFFER A PARTIR DEL   *
017400*    INICIO UTIL, SIN IMPORTAR CUANTOS CAMPOS ZPL VENGAN ANTES.  *
017500 310-BUSCA-FIN-ZPL SECTION.
017600     MOVE ZERO TO WKS-POS-XZ
017700     MOVE WKS-INICIO TO WKS-X-XZ
017800     PERFORM 315-PRUEBA-UNA-POS-XZ
017900             UNTIL WKS-POS-XZ > ZERO
018000                OR WKS-X-XZ > 38.
018100 310-BUSCA-FIN-ZPL-E.
018200     EXIT.
018300
018400 315-PRUEBA-UNA-POS-XZ SECTION.
018500     IF ETIQUETA-BUFFER (WKS-X-XZ:3) = WKS-PRUEBA-ZPL-FIN
018600        MOVE WKS-X-XZ TO WKS-POS-XZ
018700     ELSE
018800        ADD 1 TO WKS-X-XZ
018900     END-IF.
019000 315-PRUEBA-UNA-POS-XZ-E.
019100     EXIT.
