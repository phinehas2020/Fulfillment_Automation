000100******************************************************************
000200*      R E G I S T R O   D E   M O V I M I E N T O   D E          *
000300*               I N V E N T A R I O   ( I N V M O V E S )         *
000400*------------------------------------------------------------------
000500* COPY        : MOVREC                                           *
000600* DESCRIPCION : UNA SALIDA DE BODEGA GENERADA AL DEDUCIR          *
000700*             : INVENTARIO POR UNA LINEA DE ORDEN CON SKU         *
000800*             : ENCONTRADO EN EL MAESTRO DE PRODUCTOS.            *
000900* ANCHO TOTAL : 63 POSICIONES. REGISTRO DE SALIDA DE BODEGA, SIN *
001000*             : BYTES DE RESERVA (EL CAMPO FINAL AGOTA EL ANCHO  *
001100*             : PUBLICADO DEL ARCHIVO).                          *
001200******************************************************************
001300    05 MOV-ORDER-ID                PIC X(15).
001400    05 MOV-SKU                     PIC X(15).
001500    05 MOV-PRODUCT-NAME            PIC X(30).
001600    05 MOV-QUANTITY                PIC 9(03).
