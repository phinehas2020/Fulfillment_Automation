000100******************************************************************
000200*            R E G I S T R O   D E   E N V I O                    *
000300*                     ( S H I P M E N T S )                       *
000400*------------------------------------------------------------------
000500* COPY        : SHPREC                                           *
000600* DESCRIPCION : ENVIO COMPRADO PARA UNA ORDEN PROCESADA CON       *
000700*             : EXITO. UN REGISTRO POR ORDEN EN EL ARCHIVO        *
000800*             : SHIPMENTS.                                        *
000900******************************************************************
001000    05 SHP-ORDER-ID                PIC X(15).
001100    05 SHP-CARRIER                 PIC X(15).
001200    05 SHP-SERVICE                 PIC X(25).
001300    05 SHP-TRACKING                PIC X(20).
001400    05 SHP-RATE-AMOUNT             PIC 9(05)V99.
001500    05 SHP-RATE-CURRENCY           PIC X(03).
001600    05 SHP-BOX-NAME                PIC X(20).
001700    05 SHP-WEIGHT-GRAMS            PIC 9(07)V99.
001800*        RELLENO RESERVADO PARA CAMPOS FUTUROS DEL ENVIO
001900    05 FILLER                      PIC X(10).
