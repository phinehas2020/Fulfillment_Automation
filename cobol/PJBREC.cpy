000100******************************************************************
000200*       R E G I S T R O   D E   T R A B A J O   D E               *
000300*                I M P R E S I O N   ( P R I N T J O B S )        *
000400*------------------------------------------------------------------
000500* COPY        : PJBREC                                           *
000600* DESCRIPCION : UN TRABAJO DE IMPRESION (ETIQUETA O COMPROBANTE)  *
000700*             : PUESTO EN COLA PARA UNA ORDEN. DOS POR ORDEN      *
000800*             : PROCESADA CON EXITO (LABEL Y SLIP).               *
000900* ANCHO TOTAL : 55 POSICIONES. REGISTRO DE SALIDA PARA EL AGENTE *
001000*             : DE IMPRESION, SIN BYTES DE RESERVA (EL CAMPO     *
001100*             : FINAL AGOTA EL ANCHO PUBLICADO DEL ARCHIVO).     *
001200******************************************************************
001300    05 PJB-ORDER-ID                PIC X(15).
001400    05 PJB-JOB-TYPE                PIC X(10).
001500        88 PJB-ES-ETIQUETA                   VALUE "LABEL".
001600        88 PJB-ES-COMPROBANTE                VALUE "SLIP".
001700    05 PJB-STATE                   PIC X(10).
001800        88 PJB-ESTA-PENDIENTE                VALUE "PENDING".
001900        88 PJB-ESTA-COMPLETO                 VALUE "COMPLETED".
002000    05 PJB-TRACKING                PIC X(20).
