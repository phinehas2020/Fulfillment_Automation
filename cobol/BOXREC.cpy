000100******************************************************************
000200*           R E G I S T R O   D E   C A T A L O G O               *
000300*                       D E   C A J A S                           *
000400*------------------------------------------------------------------
000500* COPY        : BOXREC                                           *
000600* DESCRIPCION : UNA CAJA DEL CATALOGO DE EMPAQUE (ARCHIVO BOXES). *
000700*             : SE CARGA COMPLETO A TABLA EN MEMORIA AL INICIO    *
000800*             : DEL PROCESO POR LOS PROGRAMAS QUE SELECCIONAN     *
000900*             : CAJA.                                             *
001000* NOTA        : LOS PESOS MAXIMOS VIENEN EN ONZAS EN EL ARCHIVO;  *
001100*             : SE CONVIERTEN A GRAMOS AL CARGAR LA TABLA         *
001200*             : (FACTOR 28.3495).                                 *
001300******************************************************************
001400    05 BOX-ID                     PIC 9(04).
001500    05 BOX-NAME                   PIC X(20).
001600    05 BOX-LENGTH                 PIC 9(03)V99.
001700    05 BOX-WIDTH                  PIC 9(03)V99.
001800    05 BOX-HEIGHT                 PIC 9(03)V99.
001900    05 BOX-MAX-WEIGHT-OZ          PIC 9(05)V99.
002000    05 BOX-BOX-WEIGHT-OZ          PIC 9(04)V99.
002100    05 BOX-PRIORITY               PIC 9(04).
002200    05 BOX-ACTIVE                 PIC X(01).
002300        88 BOX-ES-ACTIVA                    VALUE "Y".
002400        88 BOX-ES-INACTIVA                  VALUE "N".
002500*        RELLENO RESERVADO PARA CAMPOS FUTUROS DE LA CAJA
002600    05 FILLER                     PIC X(03).
