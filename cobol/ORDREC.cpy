000100******************************************************************
000200*              R E G I S T R O   D E   O R D E N                 *
000300*------------------------------------------------------------------
000400* COPY        : ORDREC                                           *
000500* APLICACION  : FULFILLMENT AUTOMATIZADO DE ORDENES               *
000600* DESCRIPCION : LAYOUT DE LA ORDEN DE VENTA TAL COMO LLEGA DEL    *
000700*             : ARCHIVO ORDERS (UNA POR ORDEN, SUS LINEAS LA      *
000800*             : SIGUEN EN EL ARCHIVO ORDLINES)                    *
000900* ANCHO TOTAL : 299 POSICIONES                                    *
001000******************************************************************
001100    05 ORD-ID                    PIC X(15).
001200    05 ORD-NUMBER                PIC X(10).
001300    05 ORD-NAME                  PIC X(15).
001400    05 ORD-CUST-NAME             PIC X(30).
001500    05 ORD-EMAIL                 PIC X(30).
001600    05 ORD-ADDR1                 PIC X(30).
001700    05 ORD-ADDR2                 PIC X(30).
001800    05 ORD-CITY                  PIC X(20).
001900    05 ORD-STATE                 PIC X(02).
002000    05 ORD-ZIP                   PIC X(10).
002100    05 ORD-COUNTRY               PIC X(02).
002200    05 ORD-PHONE                 PIC X(15).
002300    05 ORD-SOURCE-TAG            PIC X(20).
002400    05 ORD-RISK-LEVEL            PIC X(06).
002500    05 ORD-REQ-SHIP-METHOD       PIC X(25).
002600    05 ORD-LINE-COUNT            PIC 9(03).
002700*        RELLENO RESERVADO PARA CAMPOS FUTUROS DE LA ORDEN
002800    05 FILLER                    PIC X(36).
