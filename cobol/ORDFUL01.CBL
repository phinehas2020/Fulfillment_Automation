000100******************************************************************
000200* FECHA       : 15/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : FULFILLMENT AUTOMATIZADO DE ORDENES               *
000500* PROGRAMA    : ORDFUL01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA PRINCIPAL DEL CICLO DE FULFILLMENT.     *
000800*             : LEE LAS ORDENES Y SUS LINEAS, CARGA CATALOGO DE  *
000900*             : CAJAS Y MAESTRO DE PRODUCTOS A TABLA, SELECCIONA *
001000*             : EMPAQUE Y TARIFA, GENERA ENVIO, ENCOLA TRABAJOS  *
001100*             : DE IMPRESION, DEDUCE INVENTARIO Y ESCRIBE EL     *
001200*             : ESTADO FINAL DE CADA ORDEN. EMITE HOJAS DE       *
001300*             : EMPAQUE Y RESUMEN DE ENVIOS CON QUIEBRE POR      *
001400*             : ORDEN.                                           *
001500* ARCHIVOS    : ORDERS=E,ORDLINES=E,BOXES=E,RATES=E,PRODUCTS=E,  *
001600*             : SHIPMENTS=S,PRINTJOBS=S,INVMOVES=S,ORDSTATUS=S,  *
001700*             : RPTFILE=S                                       *
001800* ACCION (ES) : P=PROCESA ORDENES PENDIENTES DEL CICLO DIARIO    *
001900* INSTALADO   : 02/04/1989                                       *
002000* BPM/RATIONAL: 118820                                           *
002100* NOMBRE      : CICLO DIARIO DE FULFILLMENT DE ORDENES           *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.                    ORDFUL01.
002500 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002600 INSTALLATION.                  SISTEMAS - CENTRO DE COMPUTO.
002700 DATE-WRITTEN.                  15 MARZO 1989.
002800 DATE-COMPILED.
002900 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003000******************************************************************
003100*                    B I T A C O R A   D E   C A M B I O S       *
003200*------------------------------------------------------------------
003300* 15/03/1989 EDRD SOL-00118820 PRIMERA VERSION DEL PROGRAMA.      *
003400*             : ARMA EL CICLO PENDING/PROCESSING/READY-TO-SHIP.   *
003500* 02/04/1989 EDRD SOL-00118820 INSTALADO A PRODUCCION.            *
003600* 19/09/1990 PEDR SOL-00121004 SE AGREGA EMPAQUE MULTI-CAJA       *
003700*             : (ORDFBOX2) CUANDO NO HAY UNA SOLA CAJA QUE AJUSTE.*
003800* 11/02/1991 PEDR SOL-00121777 CORRIGE CLASIFICACION DE ORIGEN    *
003900*             : AMAZON/SHOPIFY, NO CONSIDERABA TAG EN MINUSCULAS. *
004000* 08/07/1992 EDRD SOL-00124200 AGREGA DEDUCCION DE INVENTARIO     *
004100*             : (ORDFINV1) Y ARCHIVO DE MOVIMIENTOS INVMOVES.     *
004200* 23/11/1993 JLMC SOL-00126590 AGREGA SELECCION DE TARIFA         *
004300*             : (ORDFRTE1) Y ESCRITURA DE SHIPMENTS.              *
004400* 04/05/1994 JLMC SOL-00127010 AGREGA COLA DE IMPRESION DE        *
004500*             : ETIQUETA Y COMPROBANTE (PRINTJOBS).               *
004600* 30/01/1995 EDRD SOL-00128875 AGREGA HOJA DE EMPAQUE Y RESUMEN   *
004700*             : DE ENVIOS CON QUIEBRE DE CONTROL POR ORDEN.       *
004800* 17/06/1996 PEDR SOL-00131200 VALIDACION DE ORDENES DUPLICADAS   *
004900*             : POR NUMERO DE ORDEN EXTERNO (ORD-ID).             *
005000* 09/12/1997 JLMC SOL-00133440 AGREGA RUTINA DE CLASIFICACION DE  *
005100*             : ETIQUETA (ORDFLBL1), AUTOCHEQUEO AL FINAL DEL RUN.*
005200* 14/09/1998 EDRD SOL-00135090 REVISION DE FECHAS PARA EL AMBIENTE*
005300*             : DEL ANIO 2000 (Y2K). NO SE ALMACENAN FECHAS DE    *
005400*             : ORDEN EN ESTE CICLO, SOLO SE REVISA COMPATIBILIDAD*
005500*             : DE CAMPOS NUMERICOS DE CONTADORES Y TOTALES.      *
005600* 22/03/1999 EDRD SOL-00135500 CIERRE DE REVISION Y2K. SIN        *
005700*             : HALLAZGOS ADICIONALES EN ESTE PROGRAMA.           *
005800* 27/08/2001 PEDR SOL-00138760 SE AGREGA CONTADOR DE UNIDADES DE  *
005900*             : INVENTARIO MOVIDAS AL RESUMEN DE ESTADISTICAS.    *
006000* 05/02/2003 JLMC SOL-00141225 AJUSTE A REGLA DE SELECCION DE     *
006100*             : TARIFA PARA RESPETAR METODO DE ENVIO SOLICITADO.  *
006200* 18/08/2003 PEDR SOL-00141980 CORRIGE RECORD CONTAINS DE         *
006300*             : ORDLINES/PRINTJOBS/INVMOVES A 80/55/63, IGUAL AL  *
006400*             : ANCHO YA AJUSTADO EN LINREC/PJBREC/MOVREC (ESTOS  *
006500*             : TRES ARCHIVOS NO TRAEN RELLENO DE RESERVA).       *
006600* 02/09/2003 PEDR SOL-00142110 CORRIGE PESO DE ENVIO DUPLICADO    *
006700*             : EN EMPAQUE MULTI-CAJA: SE MULTIPLICABA EL PESO   *
006800*             : VACIO (YA SUMADO POR ORDFBOX2) POR LA CANTIDAD   *
006900*             : DE CAJAS, INFLANDO SHP-WEIGHT-GRAMS.             *
007000* 16/09/2003 PEDR SOL-00142255 LA ESTADISTICA DE FIN DE CORRIDA  *
007100*             : AHORA ESCRIBE AL RPTFILE TAMBIEN LAS ORDENES     *
007200*             : LEIDAS, DUPLICADAS, EN REVISION Y CON ERROR;     *
007300*             : ANTES SOLO SE DESPLEGABAN EN CONSOLA.            *
007400******************************************************************
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS CLASE-MINUSCULAS IS "a" THRU "z"
008000     UPSI-0 ON STATUS IS WKS-UPSI-DIAGNOSTICO-ON
008100            OFF STATUS IS WKS-UPSI-DIAGNOSTICO-OFF.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400******************************************************************
008500*              A R C H I V O S   D E   E N T R A D A
008600******************************************************************
008700     SELECT ORDERS   ASSIGN    TO ORDERS
008800            ORGANIZATION       IS LINE SEQUENTIAL
008900            FILE STATUS        IS FS-ORDERS.
009000     SELECT ORDLINES ASSIGN    TO ORDLINES
009100            ORGANIZATION       IS LINE SEQUENTIAL
009200            FILE STATUS        IS FS-ORDLINES.
009300     SELECT BOXES    ASSIGN    TO BOXES
009400            ORGANIZATION       IS LINE SEQUENTIAL
009500            FILE STATUS        IS FS-BOXES.
009600     SELECT RATES    ASSIGN    TO RATES
009700            ORGANIZATION       IS LINE SEQUENTIAL
009800            FILE STATUS        IS FS-RATES.
009900     SELECT PRODUCTS ASSIGN    TO PRODUCTS
010000            ORGANIZATION       IS LINE SEQUENTIAL
010100            FILE STATUS        IS FS-PRODUCTS.
010200******************************************************************
010300*              A R C H I V O S   D E   S A L I D A
010400******************************************************************
010500     SELECT SHIPMENTS ASSIGN   TO SHIPMENTS
010600            ORGANIZATION       IS LINE SEQUENTIAL
010700            FILE STATUS        IS FS-SHIPMENTS.
010800     SELECT PRINTJOBS ASSIGN   TO PRINTJOBS
010900            ORGANIZATION       IS LINE SEQUENTIAL
011000            FILE STATUS        IS FS-PRINTJOBS.
011100     SELECT INVMOVES  ASSIGN   TO INVMOVES
011200            ORGANIZATION       IS LINE SEQUENTIAL
011300            FILE STATUS        IS FS-INVMOVES.
011400     SELECT ORDSTATUS ASSIGN   TO ORDSTATUS
011500            ORGANIZATION       IS LINE SEQUENTIAL
011600            FILE STATUS        IS FS-ORDSTATUS.
011700     SELECT RPTFILE   ASSIGN   TO RPTFILE
011800            ORGANIZATION       IS LINE SEQUENTIAL
011900            FILE STATUS        IS FS-RPTFILE.
012000
012100 DATA DIVISION.
012200 FILE SECTION.
012300*1 -->ORDEN DE VENTA, TAL COMO LLEGA DEL CANAL DE VENTAS
012400 FD  ORDERS
012500     LABEL RECORD IS STANDARD
012600     RECORD CONTAINS 299 CHARACTERS.
012700 01  ORD-REC.
012800     COPY ORDREC.
012900
013000*2 -->LINEAS DE LA ORDEN, SIGUEN A SU ORDEN EN EL MISMO ARCHIVO
013100 FD  ORDLINES
013200     LABEL RECORD IS STANDARD
013300     RECORD CONTAINS 80 CHARACTERS.
013400 01  LIN-REC.
013500     COPY LINREC.
013600
013700*3 -->CATALOGO DE CAJAS DE EMPAQUE
013800 FD  BOXES
013900     LABEL RECORD IS STANDARD
014000     RECORD CONTAINS 60 CHARACTERS.
014100 01  BOX-REC.
014200     COPY BOXREC.
014300
014400*4 -->TARIFAS DE ENVIO COTIZADAS, AGRUPADAS POR ORDEN
014500 FD  RATES
014600     LABEL RECORD IS STANDARD
014700     RECORD CONTAINS 77 CHARACTERS.
014800 01  RTE-REC.
014900     COPY RTEREC.
015000
015100*5 -->MAESTRO DE PRODUCTOS / BODEGA
015200 FD  PRODUCTS
015300     LABEL RECORD IS STANDARD
015400     RECORD CONTAINS 51 CHARACTERS.
015500 01  PRD-REC.
015600     COPY PRDREC.
015700
015800*6 -->ENVIOS COMPRADOS, UNO POR ORDEN PROCESADA CON EXITO
015900 FD  SHIPMENTS
016000     LABEL RECORD IS STANDARD
016100     RECORD CONTAINS 124 CHARACTERS.
016200 01  SHP-REC.
016300     COPY SHPREC.
016400
016500*7 -->TRABAJOS DE IMPRESION ENCOLADOS (ETIQUETA Y COMPROBANTE)
016600 FD  PRINTJOBS
016700     LABEL RECORD IS STANDARD
016800     RECORD CONTAINS 55 CHARACTERS.
016900 01  PJB-REC.
017000     COPY PJBREC.
017100
017200*8 -->MOVIMIENTOS DE SALIDA DE BODEGA POR DEDUCCION DE INVENTARIO
017300 FD  INVMOVES
017400     LABEL RECORD IS STANDARD
017500     RECORD CONTAINS 63 CHARACTERS.
017600 01  MOV-REC.
017700     COPY MOVREC.
017800
017900*9 -->ESTADO FINAL DE CADA ORDEN LEIDA (NO DUPLICADA)
018000 FD  ORDSTATUS
018100     LABEL RECORD IS STANDARD
018200     RECORD CONTAINS 121 CHARACTERS.
018300 01  OST-REC.
018400     COPY OSTREC.
018500
018600*10->REPORTE IMPRESO: HOJAS DE EMPAQUE Y RESUMEN DE ENVIOS
018700 FD  RPTFILE
018800     LABEL RECORD IS STANDARD
018900     RECORD CONTAINS 132 CHARACTERS.
019000 01  RPT-LINEA                  PIC X(132).
019100
019200 WORKING-STORAGE SECTION.
019300******************************************************************
019400*         I N D I C A D O R E S   D E   F I L E   S T A T U S    *
019500******************************************************************
019600 01  WKS-FILE-STATUS-AREA.
019700     05 FS-ORDERS               PIC 9(02) VALUE ZEROS.
019800     05 FS-ORDLINES             PIC 9(02) VALUE ZEROS.
019900     05 FS-BOXES                PIC 9(02) VALUE ZEROS.
020000     05 FS-RATES                PIC 9(02) VALUE ZEROS.
020100     05 FS-PRODUCTS             PIC 9(02) VALUE ZEROS.
020200     05 FS-SHIPMENTS            PIC 9(02) VALUE ZEROS.
020300     05 FS-PRINTJOBS            PIC 9(02) VALUE ZEROS.
020400     05 FS-INVMOVES             PIC 9(02) VALUE ZEROS.
020500     05 FS-ORDSTATUS            PIC 9(02) VALUE ZEROS.
020600     05 FS-RPTFILE              PIC 9(02) VALUE ZEROS.
020700*        RELLENO DEL GRUPO DE ESTADOS DE ARCHIVO
020800     05 FILLER                  PIC X(10).
020900
021000*        VISTA REDEFINIDA DEL GRUPO DE ESTADOS DE ARCHIVO COMO
021100*        TABLA, PARA RECORRERLA GENERICAMENTE AL ABRIR ARCHIVOS
021200*        (COSTUMBRE DE CASA: REVISION "CINTURON Y TIRANTES").
021300 01  WKS-TABLA-FILE-STATUS REDEFINES WKS-FILE-STATUS-AREA.
021400     05 WKS-FS-TABLA         PIC 9(02) OCCURS 15 TIMES.
021500
021600******************************************************************
021700*         S W I T C H E S   D E L   C I C L O                    *
021800******************************************************************
021900 01  WKS-SWITCHES.
022000     05 WKS-SW-FIN-ORDENES      PIC X(01) VALUE "N".
022100        88 FIN-ORDENES                    VALUE "Y".
022200     05 WKS-SW-DUPLICADA        PIC X(01) VALUE "N".
022300        88 ES-DUPLICADA                   VALUE "Y".
022400     05 WKS-SW-CAJA-OK          PIC X(01) VALUE "N".
022500        88 SE-ENCONTRO-EMPAQUE            VALUE "Y".
022600     05 WKS-SW-TARIFA-OK        PIC X(01) VALUE "N".
022700        88 SE-ENCONTRO-TARIFA             VALUE "Y".
022800     05 WKS-SW-RATES-FIN        PIC X(01) VALUE "N".
022900        88 FIN-RATES                      VALUE "Y".
023000     05 WKS-SW-ORDSTATUS-FIN    PIC X(01) VALUE "N".
023100        88 FIN-ORDSTATUS-RESUMEN          VALUE "Y".
023200     05 WKS-UPSI-DIAGNOSTICO-ON PIC X(01) VALUE "N".
023300     05 WKS-UPSI-DIAGNOSTICO-OFF PIC X(01) VALUE "Y".
023400*        RELLENO DEL GRUPO DE SWITCHES
023500     05 FILLER                  PIC X(04).
023600
023700******************************************************************
023800*         C O N T A D O R E S   Y   A C U M U L A D O R E S      *
023900******************************************************************
024000 77  WKS-ORDENES-LEIDAS         PIC 9(07) COMP VALUE ZERO.
024100 77  WKS-ORDENES-DUPLICADAS     PIC 9(07) COMP VALUE ZERO.
024200 77  WKS-LINEAS-LEIDAS          PIC 9(07) COMP VALUE ZERO.
024300 77  WKS-ORDENES-ENVIADAS       PIC 9(07) COMP VALUE ZERO.
024400 77  WKS-ORDENES-ERROR          PIC 9(07) COMP VALUE ZERO.
024500 77  WKS-ORDENES-REVISION       PIC 9(07) COMP VALUE ZERO.
024600 77  WKS-CAJAS-USADAS-TOTAL     PIC 9(07) COMP VALUE ZERO.
024700 77  WKS-UNIDADES-MOVIDAS       PIC 9(07) COMP VALUE ZERO.
024800 77  WKS-I                      PIC 9(05) COMP VALUE ZERO.
024900 77  WKS-J                      PIC 9(05) COMP VALUE ZERO.
025000 77  WKS-CANT-CAJAS             PIC 9(05) COMP VALUE ZERO.
025100 77  WKS-CANT-PRODUCTOS         PIC 9(05) COMP VALUE ZERO.
025200 77  WKS-CANT-LINEAS-ORDEN      PIC 9(03) COMP VALUE ZERO.
025300 77  WKS-LARGO-ORDEN-ID         PIC 9(02) COMP VALUE ZERO.
025400
025500 01  WKS-TOTAL-COSTO-ENVIO      PIC 9(09)V99 VALUE ZERO.
025600 01  WKS-TOTAL-COSTO-ORDEN      PIC 9(07)V99 VALUE ZERO.
025700
025800******************************************************************
025900*         C A M P O S   D E   T R A B A J O   D E   L A          *
026000*                    O R D E N   A C T U A L                     *
026100******************************************************************
026200 01  WKS-ORDEN-ACTUAL.
026300     05 WKS-TOTAL-PESO-ORDEN    PIC 9(07)V99 VALUE ZERO.
026400     05 WKS-TOTAL-ITEMS-ORDEN   PIC 9(04)    VALUE ZERO.
026500     05 WKS-FUENTE-ORDEN        PIC X(07)    VALUE SPACES.
026600     05 WKS-MENSAJE-ERROR       PIC X(60)    VALUE SPACES.
026700*        RELLENO DEL GRUPO DE LA ORDEN ACTUAL
026800     05 FILLER                  PIC X(06).
026900
027000*        VISTA REDEFINIDA DEL TOTAL DE PESO PARA IMPRESION DE
027100*        DIAGNOSTICO EN LA BITACORA DE ESTADISTICAS
027200 01  WKS-PESO-ORDEN-EDITADO REDEFINES WKS-ORDEN-ACTUAL.
027300     05 WKS-PESO-EDIT           PIC ZZZZZZ9.99.
027400     05 FILLER                  PIC X(76).
027500
027600*        CAMPOS DE TRABAJO PARA LA CLASIFICACION DE ORIGEN Y
027700*        PARA EL ROLLUP DE TRABAJOS DE IMPRESION DE LA ORDEN
027800 01  WKS-TAG-MINUSCULAS         PIC X(20) VALUE SPACES.
027900 77  WKS-POS-AMAZON             PIC 9(03) COMP VALUE ZERO.
028000 01  WKS-PJB1-COMPLETO          PIC X(01) VALUE "N".
028100 01  WKS-PJB2-COMPLETO          PIC X(01) VALUE "N".
028200 01  WKS-SW-ROLLUP-SHIPPED      PIC X(01) VALUE "N".
028300
028400******************************************************************
028500*         T A B L A   D E   O R D E N E S   V I S T A S          *
028600*         ( P A R A   C O N T R O L   D E   D U P L I C A D O S )*
028700******************************************************************
028800 01  WKS-TABLA-VISTOS.
028900     05 WKS-VISTO OCCURS 5000 TIMES
029000                  INDEXED BY WKS-X-VISTO.
029100        10 WKS-VISTO-ORDER-ID   PIC X(15).
029200
029300******************************************************************
029400*         T A B L A   D E   C A J A S   E N   M E M O R I A      *
029500******************************************************************
029600 01  WKS-TABLA-CAJAS.
029700     05 WKS-CAJA OCCURS 300 TIMES
029800                 INDEXED BY WKS-X-CAJA WKS-X-CAJA2.
029900        10 WKS-CAJA-DATOS.
030000           COPY BOXREC REPLACING ==BOX-== BY ==TBX-==.
030100        10 WKS-CAJA-PESO-MAX-G  PIC 9(07)V99.
030200        10 WKS-CAJA-PESO-VACIO-G PIC 9(07)V99.
030300        10 WKS-CAJA-VOLUMEN     PIC 9(07)V99.
030400
030500*        VISTA REDEFINIDA DE UNA ENTRADA DE LA TABLA DE CAJAS
030600*        PARA COMPARAR SOLO LLAVE DE ORDENAMIENTO (PESO MAXIMO)
030700*        DURANTE EL EMPAQUE MULTI-CAJA
030800 01  WKS-CAJA-LLAVE-ORD REDEFINES WKS-TABLA-CAJAS.
030900     05 WKS-CAJA-LLAVE OCCURS 300 TIMES.
031000        10 FILLER                PIC X(69).
031100        10 WKS-CAJA-LLAVE-PESO   PIC 9(07)V99.
031200        10 FILLER                PIC X(09).
031300
031400******************************************************************
031500*         T A B L A   D E   P R O D U C T O S   E N   M E M O R I A *
031600******************************************************************
031700 01  WKS-TABLA-PRODUCTOS.
031800     05 WKS-PRODUCTO OCCURS 3000 TIMES
031900                     ASCENDING KEY IS WKS-PRODUCTO-SKU
032000                     INDEXED BY WKS-X-PRODUCTO.
032100        10 WKS-PRODUCTO-SKU     PIC X(15).
032200        10 WKS-PRODUCTO-DATOS.
032300           COPY PRDREC REPLACING ==PRD-== BY ==TPR-==.
032400
032500******************************************************************
032600*         T A B L A   D E   L I N E A S   D E   L A   O R D E N  *
032700******************************************************************
032800 01  WKS-TABLA-LINEAS.
032900     05 WKS-LINEA OCCURS 999 TIMES
033000                  INDEXED BY WKS-X-LINEA.
033100        10 WKS-LINEA-DATOS.
033200           COPY LINREC REPLACING ==LIN-== BY ==TLN-==.
033300
033400******************************************************************
033500*         T A B L A   D E   T A R I F A S   D E   L A   O R D E N *
033600******************************************************************
033700 01  WKS-TABLA-TARIFAS.
033800     05 WKS-TARIFA OCCURS 50 TIMES
033900                   INDEXED BY WKS-X-TARIFA.
034000        10 WKS-TARIFA-DATOS.
034100           COPY RTEREC REPLACING ==RTE-== BY ==TRT-==.
034200 77  WKS-CANT-TARIFAS            PIC 9(03) COMP VALUE ZERO.
034300 01  WKS-RATE-BUFFER-LLENO        PIC X(01) VALUE "N".
034400     88 HAY-RATE-EN-BUFFER                 VALUE "Y".
034500
034600******************************************************************
034700*         R E S U L T A D O S   D E   S U B R U T I N A S         *
034800******************************************************************
034900 01  WKS-RESULT-CAJA.
035000     05 WKS-R-CAJA-ENCONTRADA   PIC X(01) VALUE "N".
035100        88 R-CAJA-ENCONTRADA              VALUE "Y".
035200     05 WKS-R-CAJA-ID           PIC 9(04) VALUE ZERO.
035300     05 WKS-R-CAJA-NOMBRE       PIC X(20) VALUE SPACES.
035400     05 WKS-R-CAJA-PESO-VACIO-G PIC 9(07)V99 VALUE ZERO.
035500     05 WKS-R-CAJA-CANTIDAD     PIC 9(02) VALUE ZERO.
035600     05 WKS-R-CAJA-OVERSIZE     PIC X(01) VALUE "N".
035700        88 R-HAY-OVERSIZE                 VALUE "Y".
035800     05 WKS-R-CAJA-FALLA        PIC X(30) VALUE SPACES.
035900*        RELLENO DEL GRUPO DE RESULTADO DE EMPAQUE
036000     05 FILLER                  PIC X(06).
036100
036200 01  WKS-RESULT-TARIFA.
036300     05 WKS-R-TARIFA-ENCONTRADA PIC X(01) VALUE "N".
036400        88 R-TARIFA-ENCONTRADA            VALUE "Y".
036500     05 WKS-R-TARIFA-CARRIER    PIC X(15) VALUE SPACES.
036600     05 WKS-R-TARIFA-SERVICIO   PIC X(25) VALUE SPACES.
036700     05 WKS-R-TARIFA-MONTO      PIC 9(05)V99 VALUE ZERO.
036800     05 WKS-R-TARIFA-MONEDA     PIC X(03) VALUE SPACES.
036900*        RELLENO DEL GRUPO DE RESULTADO DE TARIFA
037000     05 FILLER                  PIC X(06).
037100
037200 01  WKS-RESULT-INVENTARIO.
037300     05 WKS-R-INV-DEDUCIDO      PIC X(01) VALUE "N".
037400        88 R-INV-DEDUCIDO                 VALUE "Y".
037500     05 WKS-R-INV-NO-ENCONTRADOS PIC 9(03) VALUE ZERO.
037600     05 WKS-R-INV-MOVIMIENTOS   PIC 9(03) VALUE ZERO.
037700*        RELLENO DEL GRUPO DE RESULTADO DE INVENTARIO
037800     05 FILLER                  PIC X(07).
037900
038000 01  WKS-TABLA-MOVIMIENTOS.
038100     05 WKS-MOVIMIENTO OCCURS 999 TIMES
038200                       INDEXED BY WKS-X-MOVIMIENTO.
038300        10 WKS-MOVIMIENTO-DATOS.
038400           COPY MOVREC REPLACING ==MOV-== BY ==TMV-==.
038500
038600******************************************************************
038700*         B U F F E R   D E   A U T O C H E Q U E O   D E        *
038800*         C L A S I F I C A C I O N   D E   E T I Q U E T A      *
038900******************************************************************
039000 01  WKS-DIAGNOSTICO-ETIQUETA.
039100     05 WKS-DIAG-BUFFER         PIC X(40) VALUE SPACES.
039200     05 WKS-DIAG-TIPO           PIC X(07) VALUE SPACES.
039300
039400******************************************************************
039500*         L I N E A S   D E   R E P O R T E                      *
039600******************************************************************
039700 01  WKS-LINEA-ENCABEZADO.
039800     05 FILLER                  PIC X(01)  VALUE SPACES.
039900     05 WKS-LE-TITULO           PIC X(20)  VALUE SPACES.
040000     05 FILLER                  PIC X(111) VALUE SPACES.
040100
040200 01  WKS-LINEA-ORDEN-HDR.
040300     05 FILLER                  PIC X(01)  VALUE SPACES.
040400     05 WKS-LOH-LIT             PIC X(07)  VALUE "ORDER: ".
040500     05 WKS-LOH-NOMBRE          PIC X(15)  VALUE SPACES.
040600     05 FILLER                  PIC X(109) VALUE SPACES.
040700
040800 01  WKS-LINEA-DETALLE-HOJA.
040900     05 FILLER                  PIC X(01)  VALUE SPACES.
041000     05 WKS-LDH-CANTIDAD        PIC ZZ9     VALUE ZERO.
041100     05 FILLER                  PIC X(01)  VALUE SPACES.
041200     05 WKS-LDH-LIT-X           PIC X(01)  VALUE "X".
041300     05 FILLER                  PIC X(01)  VALUE SPACES.
041400     05 WKS-LDH-TITULO          PIC X(30)  VALUE SPACES.
041500     05 FILLER                  PIC X(96)  VALUE SPACES.
041600
041700 01  WKS-LINEA-RESUMEN-ENVIO.
041800     05 FILLER                  PIC X(01)  VALUE SPACES.
041900     05 WKS-LRE-ORDER-ID        PIC X(15)  VALUE SPACES.
042000     05 FILLER                  PIC X(02)  VALUE SPACES.
042100     05 WKS-LRE-CAJAS           PIC Z9      VALUE ZERO.
042200     05 FILLER                  PIC X(02)  VALUE SPACES.
042300     05 WKS-LRE-COSTO           PIC ZZ,ZZ9.99 VALUE ZERO.
042400     05 FILLER                  PIC X(102) VALUE SPACES.
042500
042600 01  WKS-LINEA-GRAN-TOTAL.
042700     05 FILLER                  PIC X(01)  VALUE SPACES.
042800     05 WKS-LGT-TEXTO           PIC X(40)  VALUE SPACES.
042900     05 WKS-LGT-VALOR           PIC ZZZ,ZZ9.99 VALUE ZERO.
043000     05 FILLER                  PIC X(82)  VALUE SPACES.
043100
043200 PROCEDURE DIVISION.
043300******************************************************************
043400*         S E C C I O N   P R I N C I P A L                      *
043500******************************************************************
043600 000-MAIN SECTION.
043700     PERFORM 100-INICIALIZACION.
043800     PERFORM 200-LEE-ORDEN-SIGUIENTE.
043900     PERFORM 210-PROCESA-Y-AVANZA UNTIL FIN-ORDENES.
044000     PERFORM 750-IMPRIME-RESUMEN-ENVIO.
044100     PERFORM 800-DIAGNOSTICO-ETIQUETAS.
044200     PERFORM 900-ESTADISTICAS.
044300     PERFORM 950-CIERRA-ARCHIVOS.
044400     STOP RUN.
044500 000-MAIN-E.
044600     EXIT.
044700
044800******************************************************************
044900*         I N I C I A L I Z A C I O N   D E L   C I C L O         *
045000******************************************************************
045100 100-INICIALIZACION SECTION.
045200     OPEN INPUT  ORDERS ORDLINES BOXES RATES PRODUCTS
045300     OPEN OUTPUT SHIPMENTS PRINTJOBS INVMOVES ORDSTATUS RPTFILE
045400
045500     IF FS-ORDERS NOT = ZERO OR FS-ORDLINES NOT = ZERO OR
045600        FS-BOXES  NOT = ZERO OR FS-RATES    NOT = ZERO OR
045700        FS-PRODUCTS NOT = ZERO
045800        DISPLAY "***********************************************"
045900        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE ENTRADA        *"
046000        DISPLAY "***********************************************"
046100        DISPLAY "* FS-ORDERS   : " FS-ORDERS
046200        DISPLAY "* FS-ORDLINES : " FS-ORDLINES
046300        DISPLAY "* FS-BOXES    : " FS-BOXES
046400        DISPLAY "* FS-RATES    : " FS-RATES
046500        DISPLAY "* FS-PRODUCTS : " FS-PRODUCTS
046600        MOVE 91 TO RETURN-CODE
046700        STOP RUN
046800     END-IF
046900
047000*    REVISION GENERICA DE TODOS LOS ESTADOS DE ARCHIVO, POR SI
047100*    ALGUNO DE LOS ARCHIVOS DE SALIDA QUEDO MAL ABIERTO.
047200     MOVE 1 TO WKS-I
047300     PERFORM 105-REVISA-UN-FILE-STATUS 15 TIMES
047400
047500     MOVE ZERO TO WKS-ORDENES-LEIDAS WKS-ORDENES-DUPLICADAS
047600                  WKS-LINEAS-LEIDAS WKS-ORDENES-ENVIADAS
047700                  WKS-ORDENES-ERROR WKS-ORDENES-REVISION
047800                  WKS-CAJAS-USADAS-TOTAL WKS-UNIDADES-MOVIDAS
047900                  WKS-CANT-TARIFAS
048000     MOVE ZERO TO WKS-TOTAL-COSTO-ENVIO
048100
048200     PERFORM 110-CARGA-TABLA-CAJAS.
048300     PERFORM 120-CARGA-TABLA-PRODUCTOS.
048400 100-INICIALIZACION-E.
048500     EXIT.
048600
048700 105-REVISA-UN-FILE-STATUS SECTION.
048800     IF WKS-FS-TABLA (WKS-I) NOT = ZERO
048900        DISPLAY "ADVERTENCIA: FILE STATUS NO CERO EN POSICION "
049000                WKS-I " VALOR " WKS-FS-TABLA (WKS-I)
049100     END-IF
049200     ADD 1 TO WKS-I.
049300 105-REVISA-UN-FILE-STATUS-E.
049400     EXIT.
049500
049600*    19/09/1990 PEDR -- CARGA EL CATALOGO DE CAJAS Y CALCULA LAS
049700*                       CANTIDADES DERIVADAS (PESO EN GRAMOS Y
049800*                       VOLUMEN) UNA SOLA VEZ AL INICIO DEL CICLO.
049900 110-CARGA-TABLA-CAJAS SECTION.
050000     SET WKS-X-CAJA TO 1
050100     PERFORM 115-LEE-UNA-CAJA UNTIL FS-BOXES = "10"
050200     COMPUTE WKS-CANT-CAJAS = WKS-X-CAJA - 1.
050300 110-CARGA-TABLA-CAJAS-E.
050400     EXIT.
050500
050600 115-LEE-UNA-CAJA SECTION.
050700     READ BOXES INTO BOX-REC
050800        AT END MOVE "10" TO FS-BOXES
050900        NOT AT END
051000           IF BOX-ES-ACTIVA
051100              MOVE BOX-REC TO WKS-CAJA-DATOS (WKS-X-CAJA)
051200              COMPUTE WKS-CAJA-PESO-MAX-G (WKS-X-CAJA)
051300                      ROUNDED =
051400                      BOX-MAX-WEIGHT-OZ * 28.3495
051500              COMPUTE WKS-CAJA-PESO-VACIO-G (WKS-X-CAJA)
051600                      ROUNDED =
051700                      BOX-BOX-WEIGHT-OZ * 28.3495
051800              IF BOX-LENGTH > ZERO AND BOX-WIDTH > ZERO
051900                 AND BOX-HEIGHT > ZERO
052000                 COMPUTE WKS-CAJA-VOLUMEN (WKS-X-CAJA)
052100                         ROUNDED =
052200                         BOX-LENGTH * BOX-WIDTH * BOX-HEIGHT
052300              ELSE
052400                 MOVE ZERO TO WKS-CAJA-VOLUMEN (WKS-X-CAJA)
052500              END-IF
052600              IF BOX-PRIORITY = ZERO
052700                 MOVE 9999 TO
052800                      TBX-PRIORITY (WKS-X-CAJA)
052900              END-IF
053000              SET WKS-X-CAJA UP BY 1
053100           END-IF
053200     END-READ.
053300 115-LEE-UNA-CAJA-E.
053400     EXIT.
053500
053600*    08/07/1992 EDRD -- CARGA EL MAESTRO DE PRODUCTOS A TABLA EN
053700*                       MEMORIA, EN ORDEN ASCENDENTE DE SKU, PARA
053800*                       QUE ORDFINV1 LO LOCALICE CON SEARCH ALL.
053900 120-CARGA-TABLA-PRODUCTOS SECTION.
054000     SET WKS-X-PRODUCTO TO 1
054100     PERFORM 125-LEE-UN-PRODUCTO UNTIL FS-PRODUCTS = "10"
054200     COMPUTE WKS-CANT-PRODUCTOS = WKS-X-PRODUCTO - 1.
054300 120-CARGA-TABLA-PRODUCTOS-E.
054400     EXIT.
054500
054600 125-LEE-UN-PRODUCTO SECTION.
054700     READ PRODUCTS INTO PRD-REC
054800        AT END MOVE "10" TO FS-PRODUCTS
054900        NOT AT END
055000           MOVE PRD-REC TO WKS-PRODUCTO-DATOS (WKS-X-PRODUCTO)
055100           MOVE PRD-SKU TO WKS-PRODUCTO-SKU (WKS-X-PRODUCTO)
055200           SET WKS-X-PRODUCTO UP BY 1
055300     END-READ.
055400 125-LEE-UN-PRODUCTO-E.
055500     EXIT.
055600
055700******************************************************************
055800*         L E C T U R A   D E   O R D E N E S                    *
055900******************************************************************
056000 200-LEE-ORDEN-SIGUIENTE SECTION.
056100     READ ORDERS INTO ORD-REC
056200        AT END SET FIN-ORDENES TO TRUE
056300        NOT AT END
056400           ADD 1 TO WKS-ORDENES-LEIDAS
056500           PERFORM 300-LEE-Y-NORMALIZA-ORDEN
056600           PERFORM 310-VALIDA-DUPLICADO
056700           PERFORM 320-ACUMULA-TOTALES-ORDEN
056800           IF NOT ES-DUPLICADA
056900              PERFORM 330-LEE-TARIFAS-ORDEN
057000           END-IF
057100     END-READ.
057200 200-LEE-ORDEN-SIGUIENTE-E.
057300     EXIT.
057400
057500 210-PROCESA-Y-AVANZA SECTION.
057600     IF ES-DUPLICADA
057700        ADD 1 TO WKS-ORDENES-DUPLICADAS
057800     ELSE
057900        PERFORM 400-PROCESA-ORDEN
058000     END-IF
058100     PERFORM 200-LEE-ORDEN-SIGUIENTE.
058200 210-PROCESA-Y-AVANZA-E.
058300     EXIT.
058400
058500*    11/02/1991 PEDR -- CLASIFICA EL ORIGEN DE LA ORDEN (AMAZON SI
058600*                       EL TAG, EN MINUSCULAS, CONTIENE "amazon")
058700*                       Y DEFAULTEA EL PAIS A "US" SI VIENE VACIO.
058800 300-LEE-Y-NORMALIZA-ORDEN SECTION.
058900     MOVE SPACES TO WKS-MENSAJE-ERROR
059000     MOVE "SHOPIFY" TO WKS-FUENTE-ORDEN
059100     IF ORD-SOURCE-TAG NOT = SPACES
059200        PERFORM 301-BUSCA-AMAZON-EN-TAG
059300     END-IF
059400     IF ORD-COUNTRY = SPACES
059500        MOVE "US" TO ORD-COUNTRY
059600     END-IF.
059700 300-LEE-Y-NORMALIZA-ORDEN-E.
059800     EXIT.
059900
060000*    COMPARA EL TAG DE ORIGEN, CARACTER POR CARACTER, CONTRA LA
060100*    PALABRA "amazon" EN CUALQUIER POSICION, SIN DISTINGUIR
060200*    MAYUSCULAS DE MINUSCULAS (NO SE USAN FUNCIONES INTRINSECAS).
060300 301-BUSCA-AMAZON-EN-TAG SECTION.
060400     MOVE ORD-SOURCE-TAG TO WKS-TAG-MINUSCULAS
060500     INSPECT WKS-TAG-MINUSCULAS
060600             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
060700                     TO "abcdefghijklmnopqrstuvwxyz"
060800     MOVE ZERO TO WKS-POS-AMAZON
060900     INSPECT WKS-TAG-MINUSCULAS TALLYING WKS-POS-AMAZON
061000             FOR ALL "amazon"
061100     IF WKS-POS-AMAZON > ZERO
061200        MOVE "AMAZON" TO WKS-FUENTE-ORDEN
061300     END-IF.
061400 301-BUSCA-AMAZON-EN-TAG-E.
061500     EXIT.
061600
061700*    17/06/1996 PEDR -- UNA ORDEN SE CONSIDERA DUPLICADA CUANDO SU
061800*                       ORD-ID YA APARECIO ANTES EN ESTA CORRIDA.
061900*                       SE RECORRE SOLO LA PARTE YA LLENA DE LA
062000*                       TABLA DE VISTOS (NO LA TABLA COMPLETA).
062100 310-VALIDA-DUPLICADO SECTION.
062200     MOVE "N" TO WKS-SW-DUPLICADA
062300     COMPUTE WKS-J = WKS-ORDENES-LEIDAS
062400                   - WKS-ORDENES-DUPLICADAS - 1
062500     IF WKS-J > ZERO
062600        SET WKS-X-VISTO TO 1
062700        PERFORM 315-COMPARA-UN-VISTO WKS-J TIMES
062800     END-IF
062900     IF NOT ES-DUPLICADA
063000        COMPUTE WKS-X-VISTO = WKS-ORDENES-LEIDAS -
063100                               WKS-ORDENES-DUPLICADAS
063200        MOVE ORD-ID TO WKS-VISTO-ORDER-ID (WKS-X-VISTO)
063300     END-IF.
063400 310-VALIDA-DUPLICADO-E.
063500     EXIT.
063600
063700 315-COMPARA-UN-VISTO SECTION.
063800     IF WKS-VISTO-ORDER-ID (WKS-X-VISTO) = ORD-ID
063900        SET ES-DUPLICADA TO TRUE
064000     END-IF
064100     SET WKS-X-VISTO UP BY 1.
064200 315-COMPARA-UN-VISTO-E.
064300     EXIT.
064400
064500*    READ ORDLINES CONTAINING ORD-LINE-COUNT LINES FOR THIS ORDER
064600*    AND ACCUMULATE THE ORDER'S TOTAL WEIGHT AND ITEM COUNT, EVEN
064700*    WHEN THE ORDER IS A DUPLICATE, TO KEEP ORDLINES IN STEP WITH
064800*    THE HEADER THAT WAS JUST READ FROM ORDERS.
064900 320-ACUMULA-TOTALES-ORDEN SECTION.
065000     MOVE ZERO TO WKS-TOTAL-PESO-ORDEN WKS-TOTAL-ITEMS-ORDEN
065100     MOVE ORD-LINE-COUNT TO WKS-CANT-LINEAS-ORDEN
065200     SET WKS-X-LINEA TO 1
065300     PERFORM 325-LEE-UNA-LINEA WKS-CANT-LINEAS-ORDEN TIMES.
065400 320-ACUMULA-TOTALES-ORDEN-E.
065500     EXIT.
065600
065700 325-LEE-UNA-LINEA SECTION.
065800     READ ORDLINES INTO LIN-REC
065900        AT END MOVE "10" TO FS-ORDLINES
066000        NOT AT END
066100           ADD 1 TO WKS-LINEAS-LEIDAS
066200           MOVE LIN-REC TO WKS-LINEA-DATOS (WKS-X-LINEA)
066300           COMPUTE WKS-TOTAL-PESO-ORDEN ROUNDED =
066400                   WKS-TOTAL-PESO-ORDEN +
066500                   (LIN-WEIGHT-GRAMS * LIN-QUANTITY)
066600           ADD LIN-QUANTITY TO WKS-TOTAL-ITEMS-ORDEN
066700           SET WKS-X-LINEA UP BY 1
066800     END-READ.
066900 325-LEE-UNA-LINEA-E.
067000     EXIT.
067100
067200*    23/11/1993 JLMC -- LEE HACIA ADELANTE LAS TARIFAS DE LA
067300*                       ORDEN ACTUAL, AGRUPADAS EN EL ARCHIVO
067400*                       RATES POR RTE-ORDER-ID (TECNICA DE BUFFER
067500*                       DE ANTICIPACION, UNA TARIFA QUEDA LEIDA
067600*                       DE MAS Y SE GUARDA PARA LA SIGUIENTE).
067700 330-LEE-TARIFAS-ORDEN SECTION.
067800     MOVE ZERO TO WKS-CANT-TARIFAS
067900     IF NOT HAY-RATE-EN-BUFFER AND NOT FIN-RATES
068000        PERFORM 331-LEE-UNA-TARIFA
068100     END-IF
068200     PERFORM 332-ACUMULA-UNA-TARIFA
068300             UNTIL NOT HAY-RATE-EN-BUFFER
068400                OR RTE-ORDER-ID NOT = ORD-ID.
068500 330-LEE-TARIFAS-ORDEN-E.
068600     EXIT.
068700
068800 332-ACUMULA-UNA-TARIFA SECTION.
068900     ADD 1 TO WKS-CANT-TARIFAS
069000     MOVE RTE-REC TO WKS-TARIFA-DATOS (WKS-CANT-TARIFAS)
069100     MOVE "N" TO WKS-RATE-BUFFER-LLENO
069200     IF NOT FIN-RATES
069300        PERFORM 331-LEE-UNA-TARIFA
069400     END-IF.
069500 332-ACUMULA-UNA-TARIFA-E.
069600     EXIT.
069700
069800 331-LEE-UNA-TARIFA SECTION.
069900     READ RATES INTO RTE-REC
070000        AT END SET FIN-RATES TO TRUE
070100        NOT AT END MOVE "Y" TO WKS-RATE-BUFFER-LLENO
070200     END-READ.
070300 331-LEE-UNA-TARIFA-E.
070400     EXIT.
070500
070600******************************************************************
070700*    E S T A D O   D E   M A Q U I N A   D E   L A   O R D E N   *
070800******************************************************************
070900 400-PROCESA-ORDEN SECTION.
071000     INITIALIZE OST-REC
071100     MOVE ORD-ID TO OST-ORDER-ID
071200     MOVE WKS-FUENTE-ORDEN TO OST-SOURCE
071300     MOVE WKS-TOTAL-PESO-ORDEN TO OST-TOTAL-WEIGHT
071400     MOVE WKS-TOTAL-ITEMS-ORDEN TO OST-TOTAL-ITEMS
071500     SET OST-PENDIENTE TO TRUE
071600
071700     PERFORM 410-EVALUA-RIESGO
071800     IF NOT OST-REVISION-MANUAL
071900        PERFORM 420-EVALUA-LINEAS-VACIAS
072000        IF NOT OST-CON-ERROR
072100           PERFORM 430-EVALUA-PESO-FALTANTE
072200           IF NOT OST-REVISION-MANUAL
072300              SET OST-EN-PROCESO TO TRUE
072400              PERFORM 440-SELECCIONA-EMPAQUE
072500              IF SE-ENCONTRO-EMPAQUE
072600                 PERFORM 450-SELECCIONA-TARIFA
072700                 IF SE-ENCONTRO-TARIFA
072800                    PERFORM 460-REGISTRA-ENVIO
072900                    PERFORM 470-ENCOLA-IMPRESIONES
073000                    PERFORM 480-DEDUCE-INVENTARIO
073100                    PERFORM 490-FIJA-ESTADO-FINAL
073200                 END-IF
073300              END-IF
073400           END-IF
073500        END-IF
073600     END-IF
073700
073800     PERFORM 495-ESCRIBE-ESTADO-ORDEN
073900     PERFORM 496-ACUMULA-CONTROL-TOTALES.
074000 400-PROCESA-ORDEN-E.
074100     EXIT.
074200
074300*    PASO 1: SOLO EL RIESGO "HIGH" DETIENE LA ORDEN.
074400 410-EVALUA-RIESGO SECTION.
074500     IF ORD-RISK-LEVEL = "HIGH"
074600        SET OST-REVISION-MANUAL TO TRUE
074700        MOVE "FLAGGED AS HIGH RISK" TO OST-ERROR-MSG
074800     END-IF.
074900 410-EVALUA-RIESGO-E.
075000     EXIT.
075100
075200*    PASO 2: UNA ORDEN SIN LINEAS ES UN ERROR, NO UNA REVISION.
075300 420-EVALUA-LINEAS-VACIAS SECTION.
075400     IF WKS-TOTAL-ITEMS-ORDEN = ZERO
075500        SET OST-CON-ERROR TO TRUE
075600        MOVE "ORDER HAS NO LINE ITEMS" TO OST-ERROR-MSG
075700     END-IF.
075800 420-EVALUA-LINEAS-VACIAS-E.
075900     EXIT.
076000
076100*    PASO 3: TODA LINEA QUE REQUIERE ENVIO DEBE TRAER PESO.
076200 430-EVALUA-PESO-FALTANTE SECTION.
076300     SET WKS-X-LINEA TO 1
076400     PERFORM 435-EVALUA-UNA-LINEA WKS-CANT-LINEAS-ORDEN TIMES.
076500 430-EVALUA-PESO-FALTANTE-E.
076600     EXIT.
076700
076800 435-EVALUA-UNA-LINEA SECTION.
076900     IF TLN-REQUIERE-ENVIO (WKS-X-LINEA)
077000        AND TLN-WEIGHT-GRAMS (WKS-X-LINEA) = ZERO
077100        SET OST-REVISION-MANUAL TO TRUE
077200        MOVE "MISSING WEIGHT ON ONE OR MORE ITEMS"
077300             TO OST-ERROR-MSG
077400     END-IF
077500     SET WKS-X-LINEA UP BY 1.
077600 435-EVALUA-UNA-LINEA-E.
077700     EXIT.
077800
077900*    PASO 5: CAJA UNICA PRIMERO (ORDFBOX1); SI NO AJUSTA, SE
078000*    INTENTA EMPAQUE MULTI-CAJA (ORDFBOX2).
078100 440-SELECCIONA-EMPAQUE SECTION.
078200     MOVE "N" TO WKS-R-CAJA-ENCONTRADA
078300     MOVE "N" TO WKS-R-CAJA-OVERSIZE
078400     MOVE SPACES TO WKS-R-CAJA-FALLA
078500     CALL "ORDFBOX1" USING WKS-CANT-CAJAS WKS-TABLA-CAJAS
078600                            WKS-TOTAL-PESO-ORDEN
078700                            WKS-R-CAJA-ENCONTRADA
078800                            WKS-R-CAJA-ID WKS-R-CAJA-NOMBRE
078900                            WKS-R-CAJA-PESO-VACIO-G
079000     IF R-CAJA-ENCONTRADA
079100        SET SE-ENCONTRO-EMPAQUE TO TRUE
079200        MOVE 1 TO WKS-R-CAJA-CANTIDAD
079300     ELSE
079400        CALL "ORDFBOX2" USING WKS-CANT-CAJAS WKS-TABLA-CAJAS
079500                               WKS-CANT-LINEAS-ORDEN
079600                               WKS-TABLA-LINEAS
079700                               WKS-R-CAJA-ENCONTRADA
079800                               WKS-R-CAJA-ID WKS-R-CAJA-NOMBRE
079900                               WKS-R-CAJA-PESO-VACIO-G
080000                               WKS-R-CAJA-CANTIDAD
080100                               WKS-R-CAJA-OVERSIZE
080200                               WKS-R-CAJA-FALLA
080300        IF R-CAJA-ENCONTRADA AND NOT R-HAY-OVERSIZE
080400           SET SE-ENCONTRO-EMPAQUE TO TRUE
080500        ELSE
080600           SET OST-REVISION-MANUAL TO TRUE
080700           IF R-HAY-OVERSIZE
080800              MOVE "CONTAINS OVERSIZED ITEMS REQUIRING MANUAL "
080900-                  "REVIEW"
081000                   TO OST-ERROR-MSG
081100           ELSE
081200              MOVE "NO BOX FITS ORDER" TO OST-ERROR-MSG
081300           END-IF
081400        END-IF
081500     END-IF.
081600 440-SELECCIONA-EMPAQUE-E.
081700     EXIT.
081800
081900*    PASO 6: SIN TARIFAS, LA ORDEN VA A REVISION MANUAL.
082000 450-SELECCIONA-TARIFA SECTION.
082100     MOVE "N" TO WKS-R-TARIFA-ENCONTRADA
082200     IF WKS-CANT-TARIFAS = ZERO
082300        SET OST-REVISION-MANUAL TO TRUE
082400        MOVE "NO RATES AVAILABLE" TO OST-ERROR-MSG
082500     ELSE
082600        CALL "ORDFRTE1" USING WKS-CANT-TARIFAS WKS-TABLA-TARIFAS
082700                               ORD-REQ-SHIP-METHOD
082800                               WKS-R-TARIFA-ENCONTRADA
082900                               WKS-R-TARIFA-CARRIER
083000                               WKS-R-TARIFA-SERVICIO
083100                               WKS-R-TARIFA-MONTO
083200                               WKS-R-TARIFA-MONEDA
083300        IF NOT R-TARIFA-ENCONTRADA
083400           SET OST-REVISION-MANUAL TO TRUE
083500           MOVE "NO RATES AVAILABLE" TO OST-ERROR-MSG
083600        END-IF
083700     END-IF.
083800 450-SELECCIONA-TARIFA-E.
083900     EXIT.
084000
084100*    04/05/1994 JLMC -- PASO 7: ESCRIBE EL ENVIO COMPRADO. EL
084200*                       PESO ES PESO DE ITEMS MAS PESO DE CAJA(S).
084300 460-REGISTRA-ENVIO SECTION.
084400     MOVE SPACES TO SHP-REC
084500     MOVE ORD-ID TO SHP-ORDER-ID
084600     MOVE WKS-R-TARIFA-CARRIER TO SHP-CARRIER
084700     MOVE WKS-R-TARIFA-SERVICIO TO SHP-SERVICE
084800     MOVE WKS-R-TARIFA-MONTO TO SHP-RATE-AMOUNT
084900     MOVE WKS-R-TARIFA-MONEDA TO SHP-RATE-CURRENCY
085000     IF WKS-R-CAJA-CANTIDAD > 1
085100        MOVE "MULTIPLE" TO SHP-BOX-NAME
085200     ELSE
085300        MOVE WKS-R-CAJA-NOMBRE TO SHP-BOX-NAME
085400     END-IF
085500*    02/09/2003 PEDR -- WKS-R-CAJA-PESO-VACIO-G YA VIENE SUMADO
085600*                       POR TODAS LAS CAJAS USADAS (ORDFBOX1 LO
085700*                       DEVUELVE PARA UNA SOLA CAJA, ORDFBOX2 LO
085800*                       ACUMULA EN 410-SUMA-PESO-VACIO), NO SE
085900*                       VUELVE A MULTIPLICAR POR LA CANTIDAD.
086000     COMPUTE SHP-WEIGHT-GRAMS ROUNDED =
086100             WKS-TOTAL-PESO-ORDEN + WKS-R-CAJA-PESO-VACIO-G
086200     PERFORM 465-ARMA-TRACKING
086300     MOVE WKS-R-CAJA-CANTIDAD TO OST-BOX-COUNT
086400     ADD WKS-R-CAJA-CANTIDAD TO WKS-CAJAS-USADAS-TOTAL
086500     ADD SHP-RATE-AMOUNT TO WKS-TOTAL-COSTO-ENVIO
086600     WRITE SHP-REC.
086700 460-REGISTRA-ENVIO-E.
086800     EXIT.
086900
087000*    EL NUMERO DE RASTREO ES "TRACK-" MAS EL ORD-ID RECORTADO DE
087100*    ESPACIOS A LA DERECHA (NO SE USA FUNCTION TRIM, SE BUSCA EL
087200*    LARGO REAL DEL CAMPO DE ATRAS HACIA ADELANTE).
087300 465-ARMA-TRACKING SECTION.
087400     MOVE 15 TO WKS-LARGO-ORDEN-ID
087500     PERFORM 466-RECORTA-UN-CARACTER
087600             UNTIL WKS-LARGO-ORDEN-ID = ZERO
087700                OR ORD-ID (WKS-LARGO-ORDEN-ID:1) NOT = SPACE
087800     IF WKS-LARGO-ORDEN-ID = ZERO
087900        MOVE "TRACK-" TO SHP-TRACKING
088000     ELSE
088100        STRING "TRACK-" DELIMITED BY SIZE
088200               ORD-ID (1:WKS-LARGO-ORDEN-ID) DELIMITED BY SIZE
088300               INTO SHP-TRACKING
088400     END-IF.
088500 465-ARMA-TRACKING-E.
088600     EXIT.
088700
088800 466-RECORTA-UN-CARACTER SECTION.
088900     SUBTRACT 1 FROM WKS-LARGO-ORDEN-ID.
089000 466-RECORTA-UN-CARACTER-E.
089100     EXIT.
089200
089300*    PASO 8: UN TRABAJO DE ETIQUETA Y UNO DE COMPROBANTE, AMBOS
089400*    PENDIENTES AL MOMENTO DE ESCRIBIRSE.
089500 470-ENCOLA-IMPRESIONES SECTION.
089600     MOVE SPACES TO PJB-REC
089700     MOVE ORD-ID TO PJB-ORDER-ID
089800     SET PJB-ES-ETIQUETA TO TRUE
089900     SET PJB-ESTA-PENDIENTE TO TRUE
090000     MOVE SHP-TRACKING TO PJB-TRACKING
090100     WRITE PJB-REC
090200
090300     MOVE SPACES TO PJB-REC
090400     MOVE ORD-ID TO PJB-ORDER-ID
090500     SET PJB-ES-COMPROBANTE TO TRUE
090600     SET PJB-ESTA-PENDIENTE TO TRUE
090700     MOVE SPACES TO PJB-TRACKING
090800     WRITE PJB-REC.
090900 470-ENCOLA-IMPRESIONES-E.
091000     EXIT.
091100
091200*    08/07/1992 EDRD -- PASO 9: DEDUCE INVENTARIO POR CADA LINEA
091300*                       QUE REQUIERE ENVIO Y TRAE SKU NO EN BLANCO.
091400 480-DEDUCE-INVENTARIO SECTION.
091500     MOVE "N" TO WKS-R-INV-DEDUCIDO
091600     MOVE ZERO TO WKS-R-INV-NO-ENCONTRADOS WKS-R-INV-MOVIMIENTOS
091700     CALL "ORDFINV1" USING WKS-CANT-PRODUCTOS WKS-TABLA-PRODUCTOS
091800                            WKS-CANT-LINEAS-ORDEN WKS-TABLA-LINEAS
091900                            ORD-ID WKS-TABLA-MOVIMIENTOS
092000                            WKS-R-INV-MOVIMIENTOS
092100                            WKS-R-INV-NO-ENCONTRADOS
092200                            WKS-R-INV-DEDUCIDO
092300     IF WKS-R-INV-MOVIMIENTOS > ZERO
092400        SET WKS-X-MOVIMIENTO TO 1
092500        PERFORM 485-ESCRIBE-UN-MOVIMIENTO
092600                WKS-R-INV-MOVIMIENTOS TIMES
092700     END-IF.
092800 480-DEDUCE-INVENTARIO-E.
092900     EXIT.
093000
093100 485-ESCRIBE-UN-MOVIMIENTO SECTION.
093200     MOVE WKS-MOVIMIENTO-DATOS (WKS-X-MOVIMIENTO) TO MOV-REC
093300     WRITE MOV-REC
093400     ADD MOV-QUANTITY TO WKS-UNIDADES-MOVIDAS
093500     SET WKS-X-MOVIMIENTO UP BY 1.
093600 485-ESCRIBE-UN-MOVIMIENTO-E.
093700     EXIT.
093800
093900*    09/12/1997 JLMC -- PASO 10: EN BATCH LOS TRABAJOS SIEMPRE
094000*                       QUEDAN PENDING, ASI QUE ORDFPRT1 SIEMPRE
094100*                       RESPONDE "TODAVIA NO"; LA REGLA DE ROLLUP
094200*                       QUEDA PROBADA AUNQUE NO SE CUMPLA AQUI.
094300 490-FIJA-ESTADO-FINAL SECTION.
094400     MOVE "N" TO WKS-PJB1-COMPLETO
094500     MOVE "N" TO WKS-PJB2-COMPLETO
094600     CALL "ORDFPRT1" USING WKS-PJB1-COMPLETO WKS-PJB2-COMPLETO
094700                            WKS-SW-ROLLUP-SHIPPED
094800     IF WKS-SW-ROLLUP-SHIPPED = "Y"
094900        SET OST-ENVIADA TO TRUE
095000     ELSE
095100        SET OST-LISTA-PARA-ENVIO TO TRUE
095200     END-IF.
095300 490-FIJA-ESTADO-FINAL-E.
095400     EXIT.
095500
095600 495-ESCRIBE-ESTADO-ORDEN SECTION.
095700     WRITE OST-REC.
095800 495-ESCRIBE-ESTADO-ORDEN-E.
095900     EXIT.
096000
096100 496-ACUMULA-CONTROL-TOTALES SECTION.
096200     EVALUATE TRUE
096300        WHEN OST-ENVIADA OR OST-LISTA-PARA-ENVIO
096400           ADD 1 TO WKS-ORDENES-ENVIADAS
096500           PERFORM 700-IMPRIME-HOJA-EMPAQUE
096600        WHEN OST-CON-ERROR
096700           ADD 1 TO WKS-ORDENES-ERROR
096800        WHEN OST-REVISION-MANUAL
096900           ADD 1 TO WKS-ORDENES-REVISION
097000        WHEN OTHER
097100           CONTINUE
097200     END-EVALUATE.
097300 496-ACUMULA-CONTROL-TOTALES-E.
097400     EXIT.
097500
097600******************************************************************
097700*         R E P O R T E :   H O J A   D E   E M P A Q U E         *
097800******************************************************************
097900 700-IMPRIME-HOJA-EMPAQUE SECTION.
098000     MOVE SPACES TO WKS-LINEA-ENCABEZADO
098100     MOVE "PACKING SLIP" TO WKS-LE-TITULO
098200     WRITE RPT-LINEA FROM WKS-LINEA-ENCABEZADO
098300
098400     MOVE SPACES TO WKS-LINEA-ORDEN-HDR
098500     IF ORD-NAME NOT = SPACES
098600        MOVE ORD-NAME TO WKS-LOH-NOMBRE
098700     ELSE
098800        MOVE ORD-NUMBER TO WKS-LOH-NOMBRE
098900     END-IF
099000     WRITE RPT-LINEA FROM WKS-LINEA-ORDEN-HDR
099100
099200     SET WKS-X-LINEA TO 1
099300     PERFORM 705-IMPRIME-UNA-LINEA-HOJA
099400             WKS-CANT-LINEAS-ORDEN TIMES
099500
099600     MOVE SPACES TO RPT-LINEA
099700     WRITE RPT-LINEA.
099800 700-IMPRIME-HOJA-EMPAQUE-E.
099900     EXIT.
100000
100100 705-IMPRIME-UNA-LINEA-HOJA SECTION.
100200     MOVE SPACES TO WKS-LINEA-DETALLE-HOJA
100300     MOVE TLN-QUANTITY (WKS-X-LINEA) TO WKS-LDH-CANTIDAD
100400     IF TLN-TITLE (WKS-X-LINEA) NOT = SPACES
100500        MOVE TLN-TITLE (WKS-X-LINEA) TO WKS-LDH-TITULO
100600     ELSE
100700        MOVE TLN-SKU (WKS-X-LINEA) TO WKS-LDH-TITULO
100800     END-IF
100900     WRITE RPT-LINEA FROM WKS-LINEA-DETALLE-HOJA
101000     SET WKS-X-LINEA UP BY 1.
101100 705-IMPRIME-UNA-LINEA-HOJA-E.
101200     EXIT.
101300
101400******************************************************************
101500*    R E P O R T E :   R E S U M E N   D E   E N V I O S          *
101600*    ( Q U I E B R E   D E   C O N T R O L   P O R   O R D E N )  *
101700******************************************************************
101800*    30/01/1995 EDRD -- RELEE SHIPMENTS Y LO EMPAREJA CONTRA
101900*                       ORDSTATUS (POR ORD-ID) PARA OBTENER LA
102000*                       CANTIDAD DE CAJAS DE CADA ENVIO. ORDSTATUS
102100*                       TRAE UN REGISTRO POR CADA ORDEN LEIDA,
102200*                       NO SOLO LAS ENVIADAS, ASI QUE SE AVANZA
102300*                       HASTA ENCONTRAR LA ORDEN DEL ENVIO ACTUAL.
102400 750-IMPRIME-RESUMEN-ENVIO SECTION.
102500     MOVE SPACES TO WKS-LINEA-GRAN-TOTAL
102600     MOVE "SHIPMENT SUMMARY" TO WKS-LGT-TEXTO
102700     WRITE RPT-LINEA FROM WKS-LINEA-GRAN-TOTAL
102800
102900     CLOSE SHIPMENTS ORDSTATUS
103000     OPEN INPUT SHIPMENTS ORDSTATUS
103100     MOVE "N" TO WKS-SW-FIN-ORDENES
103200     MOVE "N" TO WKS-SW-ORDSTATUS-FIN
103300     PERFORM 755-EMPAREJA-UN-ENVIO UNTIL FIN-ORDENES
103400     CLOSE SHIPMENTS ORDSTATUS.
103500 750-IMPRIME-RESUMEN-ENVIO-E.
103600     EXIT.
103700
103800 755-EMPAREJA-UN-ENVIO SECTION.
103900     READ SHIPMENTS INTO SHP-REC
104000        AT END SET FIN-ORDENES TO TRUE
104100        NOT AT END
104200           PERFORM 760-AVANZA-ORDSTATUS
104300                   UNTIL OST-ORDER-ID = SHP-ORDER-ID
104400                      OR FIN-ORDSTATUS-RESUMEN
104500           MOVE SPACES TO WKS-LINEA-RESUMEN-ENVIO
104600           MOVE SHP-ORDER-ID TO WKS-LRE-ORDER-ID
104700           MOVE OST-BOX-COUNT TO WKS-LRE-CAJAS
104800           MOVE SHP-RATE-AMOUNT TO WKS-LRE-COSTO
104900           WRITE RPT-LINEA FROM WKS-LINEA-RESUMEN-ENVIO
105000     END-READ.
105100 755-EMPAREJA-UN-ENVIO-E.
105200     EXIT.
105300
105400 760-AVANZA-ORDSTATUS SECTION.
105500     READ ORDSTATUS INTO OST-REC
105600        AT END SET FIN-ORDSTATUS-RESUMEN TO TRUE
105700     END-READ.
105800 760-AVANZA-ORDSTATUS-E.
105900     EXIT.
106000
106100******************************************************************
106200*    27/08/2001 PEDR -- AUTOCHEQUEO DE ORDFLBL1 CONTRA TRES       *
106300*    BUFFERS FIJOS. EN ESTE CICLO NO EXISTEN BYTES DE ETIQUETA    *
106400*    REALES, SE EJERCITA LA RUTINA UNA VEZ POR CORRIDA COMO       *
106500*    DIAGNOSTICO, SIGUIENDO LA COSTUMBRE DE LA CASA DE PROBAR     *
106600*    UNA UTILERIA CONTRA CASOS FIJOS ANTES DE CONFIAR EN ELLA.    *
106700 800-DIAGNOSTICO-ETIQUETAS SECTION.
106800     MOVE "%PDF-1.4 REPORTE"                 TO WKS-DIAG-BUFFER
106900     CALL "ORDFLBL1" USING WKS-DIAG-BUFFER WKS-DIAG-TIPO
107000     DISPLAY "DIAGNOSTICO ETIQUETA 1 (PDF ESPERADO): "
107100             WKS-DIAG-TIPO
107200
107300     MOVE "^XA^FO10,10^FS^XZ"                TO WKS-DIAG-BUFFER
107400     CALL "ORDFLBL1" USING WKS-DIAG-BUFFER WKS-DIAG-TIPO
107500     DISPLAY "DIAGNOSTICO ETIQUETA 2 (ZPL ESPERADO): "
107600             WKS-DIAG-TIPO
107700
107800     MOVE "CONTENIDO SIN FORMATO CONOCIDO"    TO WKS-DIAG-BUFFER
107900     CALL "ORDFLBL1" USING WKS-DIAG-BUFFER WKS-DIAG-TIPO
108000     DISPLAY "DIAGNOSTICO ETIQUETA 3 (UNKNOWN ESPERADO): "
108100             WKS-DIAG-TIPO.
108200 800-DIAGNOSTICO-ETIQUETAS-E.
108300     EXIT.
108400
108500******************************************************************
108600*         E S T A D I S T I C A S   D E L   C I C L O             *
108700******************************************************************
108800 900-ESTADISTICAS SECTION.
108900     DISPLAY "***********************************************"
109000     DISPLAY "*   ORDFUL01 - RESUMEN DE LA CORRIDA           *"
109100     DISPLAY "***********************************************"
109200     DISPLAY "* ORDENES LEIDAS .............: " WKS-ORDENES-LEIDAS
109300     DISPLAY "* ORDENES DUPLICADAS .........: "
109400             WKS-ORDENES-DUPLICADAS
109500     DISPLAY "* LINEAS LEIDAS ..............: " WKS-LINEAS-LEIDAS
109600     DISPLAY "* ORDENES ENVIADAS/LISTAS ....: "
109700             WKS-ORDENES-ENVIADAS
109800     DISPLAY "* ORDENES CON ERROR ..........: " WKS-ORDENES-ERROR
109900     DISPLAY "* ORDENES EN REVISION MANUAL .: "
110000             WKS-ORDENES-REVISION
110100     DISPLAY "* CAJAS UTILIZADAS ...........: "
110200             WKS-CAJAS-USADAS-TOTAL
110300     DISPLAY "* UNIDADES DE INVENTARIO MOVIDAS: "
110400             WKS-UNIDADES-MOVIDAS
110500     DISPLAY "* COSTO TOTAL DE ENVIO .......: "
110600             WKS-TOTAL-COSTO-ENVIO
110700     DISPLAY "***********************************************"
110800
110900     MOVE SPACES TO WKS-LINEA-GRAN-TOTAL
111000     MOVE "ORDERS SHIPPED" TO WKS-LGT-TEXTO
111100     MOVE WKS-ORDENES-ENVIADAS TO WKS-LGT-VALOR
111200     WRITE RPT-LINEA FROM WKS-LINEA-GRAN-TOTAL
111300
111400     MOVE SPACES TO WKS-LINEA-GRAN-TOTAL
111500     MOVE "TOTAL BOXES" TO WKS-LGT-TEXTO
111600     MOVE WKS-CAJAS-USADAS-TOTAL TO WKS-LGT-VALOR
111700     WRITE RPT-LINEA FROM WKS-LINEA-GRAN-TOTAL
111800
111900     MOVE SPACES TO WKS-LINEA-GRAN-TOTAL
112000     MOVE "TOTAL SHIPPING COST" TO WKS-LGT-TEXTO
112100     MOVE WKS-TOTAL-COSTO-ENVIO TO WKS-LGT-VALOR
112200     WRITE RPT-LINEA FROM WKS-LINEA-GRAN-TOTAL
112300
112400     MOVE SPACES TO WKS-LINEA-GRAN-TOTAL
112500     MOVE "INVENTORY UNITS MOVED" TO WKS-LGT-TEXTO
112600     MOVE WKS-UNIDADES-MOVIDAS TO WKS-LGT-VALOR
112700     WRITE RPT-LINEA FROM WKS-LINEA-GRAN-TOTAL
112800
112900*    16/09/2003 PEDR -- SE AGREGAN LOS CUATRO CONTADORES DE      *
113000*                       CORRIDA AL RPTFILE, ANTES SOLO IBAN A    *
113100*                       CONSOLA (SOL-00142255).
113200
113300     MOVE SPACES TO WKS-LINEA-GRAN-TOTAL
113400     MOVE "ORDERS READ" TO WKS-LGT-TEXTO
113500     MOVE WKS-ORDENES-LEIDAS TO WKS-LGT-VALOR
113600     WRITE RPT-LINEA FROM WKS-LINEA-GRAN-TOTAL
113700
113800     MOVE SPACES TO WKS-LINEA-GRAN-TOTAL
113900     MOVE "ORDERS DUPLICATED" TO WKS-LGT-TEXTO
114000     MOVE WKS-ORDENES-DUPLICADAS TO WKS-LGT-VALOR
114100     WRITE RPT-LINEA FROM WKS-LINEA-GRAN-TOTAL
114200
114300     MOVE SPACES TO WKS-LINEA-GRAN-TOTAL
114400     MOVE "ORDERS IN MANUAL REVIEW" TO WKS-LGT-TEXTO
114500     MOVE WKS-ORDENES-REVISION TO WKS-LGT-VALOR
114600     WRITE RPT-LINEA FROM WKS-LINEA-GRAN-TOTAL
114700
114800     MOVE SPACES TO WKS-LINEA-GRAN-TOTAL
114900     MOVE "ORDERS WITH ERROR" TO WKS-LGT-TEXTO
115000     MOVE WKS-ORDENES-ERROR TO WKS-LGT-VALOR
115100     WRITE RPT-LINEA FROM WKS-LINEA-GRAN-TOTAL.
115200 900-ESTADISTICAS-E.
115300     EXIT.
115400
115500 950-CIERRA-ARCHIVOS SECTION.
115600     CLOSE ORDERS ORDLINES BOXES RATES PRODUCTS
115700           PRINTJOBS INVMOVES ORDSTATUS RPTFILE.
115800 950-CIERRA-ARCHIVOS-E.
115900     EXIT.
