000100******************************************************************
000200*        R E G I S T R O   D E L   M A E S T R O   D E            *
000300*                    P R O D U C T O S                            *
000400*------------------------------------------------------------------
000500* COPY        : PRDREC                                           *
000600* DESCRIPCION : MAESTRO DE PRODUCTOS / BODEGA (ARCHIVO PRODUCTS). *
000700*             : SE CARGA A TABLA EN MEMORIA AL INICIO Y SE        *
000800*             : LOCALIZA POR SKU (SEARCH ALL) DESDE EL PROGRAMA   *
000900*             : DE DEDUCCION DE INVENTARIO.                       *
001000******************************************************************
001100    05 PRD-SKU                     PIC X(15).
001200    05 PRD-NAME                    PIC X(30).
001300    05 PRD-ON-HAND                 PIC S9(05).
001400*        RELLENO RESERVADO PARA CAMPOS FUTUROS DEL PRODUCTO
001500    05 FILLER                      PIC X(01).
