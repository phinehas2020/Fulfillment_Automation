000100******************************************************************
000200* FECHA       : 02/08/1993                                       *
000300* PROGRAMADOR : PEDRO EDUARDO RAMIREZ (PEDR)                     *
000400* APLICACION  : FULFILLMENT AUTOMATIZADO DE ORDENES               *
000500* PROGRAMA    : ORDFRTE1                                         *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : SELECCIONA LA TARIFA DE ENVIO DE UNA ORDEN ENTRE *
000800*             : LAS COTIZACIONES DISPONIBLES. POR DEFECTO LA MAS *
000900*             : BARATA; SI EL CLIENTE PIDIO UN SERVICIO ESPECIFI-*
001000*             : CO, SE BUSCA COINCIDENCIA EXACTA (SIN IMPORTAR   *
001100*             : MAYUSCULAS/MINUSCULAS).                          *
001200* ARCHIVOS    : NINGUNO - RECIBE TABLA EN MEMORIA POR LINKAGE    *
001300* ACCION (ES) : T=CALCULA TARIFA SELECCIONADA                    *
001400* INSTALADO   : 02/08/1993                                       *
001500* BPM/RATIONAL: 118823                                           *
001600* NOMBRE      : SELECCION DE TARIFA DE ENVIO                     *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    ORDFRTE1.
002000 AUTHOR.                        PEDRO EDUARDO RAMIREZ.
002100 INSTALLATION.                  SISTEMAS - CENTRO DE COMPUTO.
002200 DATE-WRITTEN.                  02 AGOSTO 1993.
002300 DATE-COMPILED.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700*------------------------------------------------------------------
002800* 02/08/1993 PEDR SOL-00128814 PRIMERA VERSION, SOLO TARIFA MAS  *
002900*             : BARATA.                                         *
003000* 17/05/1995 PEDR SOL-00129902 SE AGREGA COINCIDENCIA POR        *
003100*             : SERVICIO SOLICITADO (INSENSIBLE A MAYUSCULAS).   *
003200* 14/09/1998 EDRD SOL-00135092 REVISION Y2K. SIN HALLAZGOS, ESTA *
003300*             : RUTINA NO MANEJA FECHAS.                        *
003400* 05/02/2003 JLMC SOL-00141227 EL SERVICIO NO ENCONTRADO YA NO   *
003500*             : RECHAZA LA ORDEN; REGRESA A LA MAS BARATA.       *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CLASE-MINUSCULAS IS "a" THRU "z"
004200     UPSI-0 ON STATUS IS DIAG-ON
004300            OFF STATUS IS DIAG-OFF.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  WKS-SWITCHES-DIAG.
004800     05 DIAG-ON                 PIC X(01) VALUE "N".
004900     05 DIAG-OFF                PIC X(01) VALUE "Y".
005000*        RELLENO DEL GRUPO DE DIAGNOSTICO
005100     05 FILLER                  PIC X(08).
005200
005300 77  WKS-I                      PIC 9(03) COMP VALUE ZERO.
005400 77  WKS-IDX-BARATA             PIC 9(03) COMP VALUE ZERO.
005500 77  WKS-IDX-SOLICITADA         PIC 9(03) COMP VALUE ZERO.
005600 77  WKS-SW-HAY-BARATA          PIC X(01) VALUE "N".
005700     88 HAY-TARIFA-BARATA                 VALUE "Y".
005800 77  WKS-SW-HAY-SOLICITADA      PIC X(01) VALUE "N".
005900     88 HAY-TARIFA-SOLICITADA             VALUE "Y".
006000
006100 01  WKS-SERVICIO-MAYUS         PIC X(25).
006200 01  WKS-SOLICITADO-MAYUS       PIC X(25).
006300
006400*        AREA DE TRABAJO PARA LA COMPARACION DE MONTOS, CON VISTA
006500*        REDEFINIDA EN FORMATO DE EDICION PARA BITACORAS DE DIAG.
006600 01  WKS-MONTO-ACTUAL           PIC 9(05)V99 VALUE ZERO.
006700 01  WKS-MONTO-EDITADO REDEFINES WKS-MONTO-ACTUAL.
006800     05 WKS-MONTO-EDIT           PIC ZZZ9.99.
006900
007000 01  WKS-TABLA-VACIA.
007100     05 WKS-TV-CARRIER          PIC X(15) VALUE SPACES.
007200     05 WKS-TV-SERVICIO         PIC X(25) VALUE SPACES.
007300     05 WKS-TV-MONTO            PIC 9(05)V99 VALUE ZERO.
007400     05 WKS-TV-MONEDA           PIC X(03) VALUE SPACES.
007500*        VISTA REDEFINIDA DE LA TARIFA VACIA EN UN SOLO CAMPO
007600*        ALFANUMERICO, USADA PARA VERIFICAR EN DIAGNOSTICO QUE
007700*        EL AREA DE INICIALIZACION QUEDO COMPLETAMENTE EN BLANCO
007800 01  WKS-TABLA-VACIA-LLAVE REDEFINES WKS-TABLA-VACIA.
007900     05 WKS-TV-TODO              PIC X(50).
008000
008100*        INDICES GANADORES EN FORMATO DE EDICION, JUNTOS PARA
008200*        UNA SOLA LINEA DE BITACORA DE DIAGNOSTICO
008300 01  WKS-INDICES-DIAG.
008400     05 WKS-INDICE-BARATA-ED    PIC ZZ9.
008500     05 WKS-INDICE-SOLIC-ED     PIC ZZ9.
008600 01  WKS-INDICES-DIAG-LLAVE REDEFINES WKS-INDICES-DIAG.
008700     05 WKS-INDICES-DIAG-TODO   PIC X(06).
008800
008900 LINKAGE SECTION.
009000 77  CANT-TARIFAS                PIC 9(03) COMP.
009100 01  TABLA-TARIFAS.
009200     05 TARIFA OCCURS 50 TIMES INDEXED BY X-TARIFA.
009300        COPY RTEREC.
009400 01  SERVICIO-SOLICITADO         PIC X(25).
009500 01  TARIFA-ENCONTRADA           PIC X(01).
009600     88 SE-ENCONTRO-TARIFA                 VALUE "Y".
009700 01  TARIFA-CARRIER-SEL          PIC X(15).
009800 01  TARIFA-SERVICIO-SEL         PIC X(25).
009900 01  TARIFA-MONTO-SEL            PIC 9(05)V99.
010000 01  TARIFA-MONEDA-SEL           PIC X(03).
010100
010200 PROCEDURE DIVISION USING CANT-TARIFAS TABLA-TARIFAS
010300                           SERVICIO-SOLICITADO
010400                           TARIFA-ENCONTRADA TARIFA-CARRIER-SEL
010500                           TARIFA-SERVICIO-SEL TARIFA-MONTO-SEL
010600                           TARIFA-MONEDA-SEL.
010700
010800 000-MAIN SECTION.
010900     PERFORM 100-INICIALIZA.
011000     IF CANT-TARIFAS > ZERO
011100        PERFORM 200-BUSCA-MAS-BARATA
011200        IF SERVICIO-SOLICITADO NOT = SPACES
011300           PERFORM 300-BUSCA-SOLICITADA
011400        END-IF
011500        PERFORM 400-ARMA-RESULTADO
011600     END-IF.
011700     GOBACK.
011800 000-MAIN-E.
011900     EXIT.
012000
012100 100-INICIALIZA SECTION.
012200     IF DIAG-ON = "Y"
012300        AND WKS-TV-TODO NOT = SPACES
012400        DISPLAY "ORDFRTE1 - AREA DE TARIFA VACIA CORRUPTA"
012500     END-IF
012600     MOVE "N" TO TARIFA-ENCONTRADA
012700     MOVE WKS-TV-CARRIER  TO TARIFA-CARRIER-SEL
012800     MOVE WKS-TV-SERVICIO TO TARIFA-SERVICIO-SEL
012900     MOVE WKS-TV-MONTO    TO TARIFA-MONTO-SEL
013000     MOVE WKS-TV-MONEDA   TO TARIFA-MONEDA-SEL
013100     MOVE "N" TO WKS-SW-HAY-BARATA WKS-SW-HAY-SOLICITADA
013200     MOVE ZERO TO WKS-IDX-BARATA WKS-IDX-SOLICITADA.
013300 100-INICIALIZA-E.
013400     EXIT.
013500
013600*    LA TARIFA DE MENOR MONTO GANA; LA PRIMERA QUE APARECE EN EL
013700*    ARCHIVO ROMPE EMPATES (REGLA DEL NEGOCIO).
013800 200-BUSCA-MAS-BARATA SECTION.
013900     SET X-TARIFA TO 1
014000     PERFORM 205-EVALUA-UNA-TARIFA CANT-TARIFAS TIMES.
014100 200-BUSCA-MAS-BARATA-E.
014200     EXIT.
014300
014400 205-EVALUA-UNA-TARIFA SECTION.
014500     IF NOT HAY-TARIFA-BARATA
014600        OR RTE-AMOUNT (X-TARIFA) < WKS-MONTO-ACTUAL
014700        MOVE "Y" TO WKS-SW-HAY-BARATA
014800        MOVE RTE-AMOUNT (X-TARIFA) TO WKS-MONTO-ACTUAL
014900        SET WKS-IDX-BARATA TO X-TARIFA
015000        IF DIAG-ON = "Y"
015100           DISPLAY "ORDFRTE1 - NUEVA MAS BARATA " WKS-MONTO-EDIT
015200        END-IF
015300     END-IF
015400     SET X-TARIFA UP BY 1.
015500 205-EVALUA-UNA-TARIFA-E.
015600     EXIT.
015700
015800*    BUSCA COINCIDENCIA EXACTA (SIN DISTINGUIR MAYUSCULAS) DEL
015900*    SERVICIO SOLICITADO; LA PRIMERA COINCIDENCIA GANA.
016000 300-BUSCA-SOLICITADA SECTION.
016100     MOVE SERVICIO-SOLICITADO TO WKS-SOLICITADO-MAYUS
016200     INSPECT WKS-SOLICITADO-MAYUS
016300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
016400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
016500     SET X-TARIFA TO 1
016600     PERFORM 305-EVALUA-SOLICITADA
016700             UNTIL HAY-TARIFA-SOLICITADA
016800                OR X-TARIFA > CANT-TARIFAS.
016900 300-BUSCA-SOLICITADA-E.
017000     EXIT.
017100
017200 305-EVALUA-SOLICITADA SECTION.
017300     MOVE RTE-SERVICE (X-TARIFA) TO WKS-SERVICIO-MAYUS
017400     INSPECT WKS-SERVICIO-MAYUS
017500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
017600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017700     IF WKS-SERVICIO-MAYUS = WKS-SOLICITADO-MAYUS
017800        MOVE "Y" TO WKS-SW-HAY-SOLICITADA
017900        SET WKS-IDX-SOLICITADA TO X-TARIFA
018000     ELSE
018100        SET X-TARIFA UP BY 1
018200     END-IF.
018300 305-EVALUA-SOLICITADA-E.
018400     EXIT.
018500
018600 400-ARMA-RESULTADO SECTION.
018700     IF HAY-TARIFA-SOLICITADA
018800        SET X-TARIFA TO WKS-IDX-SOLICITADA
018900        PERFORM 410-COPIA-TARIFA
019000     ELSE
019100        IF HAY-TARIFA-BARATA
019200           SET X-TARIFA TO WKS-IDX-BARATA
019300           PERFORM 410-COPIA-TARIFA
019400        END-IF
019500     END-IF
019600     IF DIAG-ON = "Y"
019700        MOVE WKS-IDX-BARATA TO WKS-INDICE-BARATA-ED
019800        MOVE WKS-IDX-SOLICITADA TO WKS-INDICE-SOLIC-ED
019900        DISPLAY "ORDFRTE1 - INDICES " WKS-INDICES-DIAG-TODO
020000     END-IF.
020100 400-ARMA-RESULTADO-E.
020200     EXIT.
020300
020400 410-COPIA-TARIFA SECTION.
020500     MOVE "Y" TO TARIFA-ENCONTRADA
020600     MOVE RTE-CARRIER (X-TARIFA)  TO TARIFA-CARRIER-SEL
020700     MOVE RTE-SERVICE (X-TARIFA)  TO TARIFA-SERVICIO-SEL
020800     MOVE RTE-AMOUNT (X-TARIFA)   TO TARIFA-MONTO-SEL
020900     MOVE RTE-CURRENCY (X-TARIFA) TO TARIFA-MONEDA-SEL.
021000 410-COPIA-TARIFA-E.
021100     EXIT.
