000100******************************************************************
000200*        R E G I S T R O   D E   E S T A D O   D E   L A          *
000300*                 O R D E N   ( O R D S T A T U S )               *
000400*------------------------------------------------------------------
000500* COPY        : OSTREC                                           *
000600* DESCRIPCION : ESTADO FINAL DE LA ORDEN AL TERMINAR EL PROCESO.  *
000700*             : UN REGISTRO POR ORDEN LEIDA QUE NO HAYA SIDO      *
000800*             : DESCARTADA POR DUPLICADA.                         *
000900******************************************************************
001000    05 OST-ORDER-ID                PIC X(15).
001100    05 OST-STATE                   PIC X(15).
001200        88 OST-PENDIENTE                     VALUE "PENDING".
001300        88 OST-EN-PROCESO                    VALUE "PROCESSING".
001400        88 OST-LISTA-PARA-ENVIO              VALUE "READY-TO-SHIP".
001500        88 OST-ENVIADA                       VALUE "SHIPPED".
001600        88 OST-CON-ERROR                     VALUE "ERROR".
001700        88 OST-REVISION-MANUAL               VALUE "MANUAL-REQUIRED".
001800    05 OST-SOURCE                  PIC X(07).
001900        88 OST-ES-SHOPIFY                    VALUE "SHOPIFY".
002000        88 OST-ES-AMAZON                     VALUE "AMAZON".
002100    05 OST-TOTAL-WEIGHT             PIC 9(07)V99.
002200    05 OST-TOTAL-ITEMS              PIC 9(04).
002300    05 OST-BOX-COUNT                PIC 9(02).
002400    05 OST-ERROR-MSG                PIC X(60).
002500*        RELLENO RESERVADO PARA CAMPOS FUTUROS DEL ESTADO
002600    05 FILLER                       PIC X(09).
