000100******************************************************************
000200*         R E G I S T R O   D E   T A R I F A   D E               *
000300*                    E N V I O   ( R A T E S )                    *
000400*------------------------------------------------------------------
000500* COPY        : RTEREC                                           *
000600* DESCRIPCION : UNA COTIZACION DE ENVIO PARA UNA ORDEN, TOMADA    *
000700*             : DEL ARCHIVO RATES. VIENEN AGRUPADAS POR ORDEN EN  *
000800*             : EL ARCHIVO, SE LEEN EN PARALELO A LA ORDEN.       *
000900******************************************************************
001000    05 RTE-ORDER-ID                PIC X(15).
001100    05 RTE-RATE-ID                 PIC X(10).
001200    05 RTE-CARRIER                 PIC X(15).
001300    05 RTE-SERVICE                 PIC X(25).
001400    05 RTE-AMOUNT                  PIC 9(05)V99.
001500    05 RTE-CURRENCY                PIC X(03).
001600*        RELLENO RESERVADO PARA CAMPOS FUTUROS DE LA TARIFA
001700    05 FILLER                      PIC X(02).
