000100******************************************************************
000200*           R E G I S T R O   D E   L I N E A   D E               *
000300*                    O R D E N   ( O R D L I N E S )              *
000400*------------------------------------------------------------------
000500* COPY        : LINREC                                           *
000600* DESCRIPCION : UNA LINEA DE ARTICULO DE LA ORDEN. EN EL ARCHIVO  *
000700*             : ORDLINES VIENEN ORD-LINE-COUNT DE ESTAS DETRAS DE *
000800*             : SU ORDEN PADRE, EN EL MISMO ORDEN DE LLEGADA      *
000900* ANCHO TOTAL : 80 POSICIONES. REGISTRO DE INTERCAMBIO CON EL    *
001000*             : CANAL DE VENTAS, SIN BYTES DE RESERVA (EL CAMPO  *
001100*             : FINAL AGOTA EL ANCHO PUBLICADO DEL ARCHIVO).     *
001200******************************************************************
001300    05 LIN-ORDER-ID               PIC X(15).
001400    05 LIN-LINE-ID                 PIC 9(07).
001500    05 LIN-SKU                    PIC X(15).
001600    05 LIN-TITLE                  PIC X(30).
001700    05 LIN-QUANTITY               PIC 9(03).
001800    05 LIN-WEIGHT-GRAMS           PIC 9(07)V99.
001900    05 LIN-REQ-SHIPPING           PIC X(01).
002000        88 LIN-REQUIERE-ENVIO               VALUE "Y".
002100        88 LIN-NO-REQUIERE-ENVIO            VALUE "N".
