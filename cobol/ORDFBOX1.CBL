000100******************************************************************
000200* FECHA       : 19/09/1990                                       *
000300* PROGRAMADOR : PEDRO EDUARDO RAMIREZ (PEDR)                     *
000400* APLICACION  : FULFILLMENT AUTOMATIZADO DE ORDENES               *
000500* PROGRAMA    : ORDFBOX1                                         *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : DADA LA TABLA DE CAJAS ACTIVAS Y EL PESO TOTAL   *
000800*             : DE LA ORDEN, SELECCIONA LA CAJA UNICA MAS        *
000900*             : PEQUENA (POR VOLUMEN, LUEGO POR PRIORIDAD) QUE   *
001000*             : PUEDE CONTENER TODO EL PEDIDO.                   *
001100* ARCHIVOS    : NINGUNO - RECIBE TABLA EN MEMORIA POR LINKAGE    *
001200* ACCION (ES) : C=CALCULA CAJA UNICA                             *
001300* INSTALADO   : 19/09/1990                                       *
001400* BPM/RATIONAL: 118821                                           *
001500* NOMBRE      : SELECCION DE CAJA UNICA                          *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                    ORDFBOX1.
001900 AUTHOR.                        PEDRO EDUARDO RAMIREZ.
002000 INSTALLATION.                  SISTEMAS - CENTRO DE COMPUTO.
002100 DATE-WRITTEN.                  19 SEPTIEMBRE 1990.
002200 DATE-COMPILED.
002300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600*------------------------------------------------------------------
002700* 19/09/1990 PEDR SOL-00121004 PRIMERA VERSION. RECIBE TABLA DE  *
002800*             : CAJAS YA CARGADA POR EL PROGRAMA PRINCIPAL.      *
002900* 11/02/1991 PEDR SOL-00121777 AJUSTE MENOR DE COMENTARIOS TRAS  *
003000*             : LA CORRECCION DE CLASIFICACION DE ORIGEN EN EL   *
003100*             : PROGRAMA PRINCIPAL (SIN CAMBIO DE LOGICA AQUI).  *
003200* 14/09/1998 EDRD SOL-00135090 REVISION Y2K. SIN HALLAZGOS, ESTA *
003300*             : RUTINA NO MANEJA FECHAS.                        *
003400* 05/02/2003 JLMC SOL-00141225 SIN CAMBIOS; VERIFICADO CONTRA LA *
003500*             : NUEVA REGLA DE TARIFA DEL PROGRAMA PRINCIPAL.    *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS CLASE-NUMERICA-EXT IS "0" THRU "9"
004200     UPSI-0 ON STATUS IS DIAG-ON
004300            OFF STATUS IS DIAG-OFF.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  WKS-SWITCHES-DIAG.
004800     05 DIAG-ON                 PIC X(01) VALUE "N".
004900     05 DIAG-OFF                PIC X(01) VALUE "Y".
005000*        RELLENO DEL GRUPO DE DIAGNOSTICO
005100     05 FILLER                  PIC X(08).
005200
005300 77  WKS-VOL-ESTIMADO           PIC 9(07)V99 COMP-3.
005400 77  CAJA-IDX                   PIC 9(05) COMP VALUE ZERO.
005500 77  WKS-PASA-FILTRO            PIC X(01) VALUE "N".
005600     88 PASA-EL-FILTRO                   VALUE "Y".
005700
005800 01  WKS-MEJOR-CANDIDATO.
005900     05 WKS-MEJOR-VOLUMEN       PIC 9(07)V99 VALUE ZERO.
006000     05 WKS-MEJOR-PRIORIDAD     PIC 9(04)    VALUE ZERO.
006100*        VISTA COMBINADA DE LA LLAVE DEL MEJOR CANDIDATO, PARA
006200*        COMPARAR VOLUMEN Y PRIORIDAD EN UNA SOLA OPERACION
006300 01  WKS-MEJOR-LLAVE REDEFINES WKS-MEJOR-CANDIDATO.
006400     05 WKS-MEJOR-LLAVE-COMBINADA PIC 9(13).
006500
006600 01  WKS-CAND-CANDIDATO.
006700     05 WKS-CAND-VOLUMEN        PIC 9(07)V99 VALUE ZERO.
006800     05 WKS-CAND-PRIORIDAD      PIC 9(04)    VALUE ZERO.
006900 01  WKS-CAND-LLAVE REDEFINES WKS-CAND-CANDIDATO.
007000     05 WKS-CAND-LLAVE-COMBINADA PIC 9(13).
007100
007200 LINKAGE SECTION.
007300 77  CANT-CAJAS                 PIC 9(05) COMP.
007400 01  TABLA-CAJAS.
007500     05 CAJA OCCURS 300 TIMES
007600              INDEXED BY X-CAJA.
007700        10 CAJA-DATOS.
007800           COPY BOXREC.
007900        10 CAJA-PESO-MAX-G      PIC 9(07)V99.
008000        10 CAJA-PESO-VACIO-G    PIC 9(07)V99.
008100        10 CAJA-VOLUMEN         PIC 9(07)V99.
008200
008300*        VISTA REDEFINIDA DE LA TABLA DE CAJAS, SOLO CON EL
008400*        VOLUMEN DE CADA ENTRADA, PARA EL BARRIDO DE SELECCION
008500 01  CAJA-LLAVE-ORD REDEFINES TABLA-CAJAS.
008600     05 CAJA-LLAVE OCCURS 300 TIMES.
008700        10 FILLER               PIC X(78).
008800        10 CAJA-LLAVE-VOLUMEN   PIC 9(07)V99.
008900
009000 01  TOTAL-PESO-ORDEN           PIC 9(07)V99.
009100 01  CAJA-ENCONTRADA            PIC X(01).
009200     88 SE-ENCONTRO-CAJA                  VALUE "Y".
009300 01  CAJA-ID-SEL                PIC 9(04).
009400 01  CAJA-NOMBRE-SEL            PIC X(20).
009500 01  CAJA-PESO-VACIO-SEL        PIC 9(07)V99.
009600
009700 PROCEDURE DIVISION USING CANT-CAJAS TABLA-CAJAS
009800                           TOTAL-PESO-ORDEN
009900                           CAJA-ENCONTRADA CAJA-ID-SEL
010000                           CAJA-NOMBRE-SEL CAJA-PESO-VACIO-SEL.
010100
010200 000-MAIN SECTION.
010300     PERFORM 100-INICIALIZA.
010400     PERFORM 200-SELECCIONA-CAJA.
010500     GOBACK.
010600 000-MAIN-E.
010700     EXIT.
010800
010900 100-INICIALIZA SECTION.
011000     MOVE "N" TO CAJA-ENCONTRADA
011100     MOVE ZERO TO CAJA-ID-SEL
011200     MOVE SPACES TO CAJA-NOMBRE-SEL
011300     MOVE ZERO TO CAJA-PESO-VACIO-SEL
011400     MOVE ZERO TO WKS-MEJOR-VOLUMEN WKS-MEJOR-PRIORIDAD
011500     IF TOTAL-PESO-ORDEN = ZERO
011600        MOVE ZERO TO WKS-VOL-ESTIMADO
011700     ELSE
011800        COMPUTE WKS-VOL-ESTIMADO ROUNDED =
011900                TOTAL-PESO-ORDEN / 9.0
012000     END-IF.
012100 100-INICIALIZA-E.
012200     EXIT.
012300
012400*    FILTRA CADA CAJA POR PESO MAXIMO Y VOLUMEN, Y ENTRE LAS QUE
012500*    PASAN CONSERVA LA DE LLAVE (VOLUMEN, PRIORIDAD) MAS BAJA.
012600 200-SELECCIONA-CAJA SECTION.
012700     SET X-CAJA TO 1
012800     PERFORM 205-EVALUA-UNA-CAJA CANT-CAJAS TIMES.
012900 200-SELECCIONA-CAJA-E.
013000     EXIT.
013100
013200 205-EVALUA-UNA-CAJA SECTION.
013300     MOVE "Y" TO WKS-PASA-FILTRO
013400     IF CAJA-PESO-MAX-G (X-CAJA) > ZERO
013500        AND TOTAL-PESO-ORDEN > CAJA-PESO-MAX-G (X-CAJA)
013600        MOVE "N" TO WKS-PASA-FILTRO
013700     END-IF
013800     IF CAJA-LLAVE-VOLUMEN (X-CAJA) > ZERO
013900        AND CAJA-LLAVE-VOLUMEN (X-CAJA) < WKS-VOL-ESTIMADO
014000        MOVE "N" TO WKS-PASA-FILTRO
014100     END-IF
014200     IF PASA-EL-FILTRO
014300        PERFORM 210-COMPARA-CANDIDATO
014400     END-IF
014500     SET X-CAJA UP BY 1.
014600 205-EVALUA-UNA-CAJA-E.
014700     EXIT.
014800
014900 210-COMPARA-CANDIDATO SECTION.
015000     MOVE CAJA-LLAVE-VOLUMEN (X-CAJA) TO WKS-CAND-VOLUMEN
015100     MOVE BOX-PRIORITY OF CAJA-DATOS (X-CAJA)
015200          TO WKS-CAND-PRIORIDAD
015300     IF NOT SE-ENCONTRO-CAJA
015400        OR WKS-CAND-LLAVE-COMBINADA < WKS-MEJOR-LLAVE-COMBINADA
015500        SET SE-ENCONTRO-CAJA TO TRUE
015600        MOVE WKS-CAND-VOLUMEN TO WKS-MEJOR-VOLUMEN
015700        MOVE WKS-CAND-PRIORIDAD TO WKS-MEJOR-PRIORIDAD
015800        MOVE BOX-ID OF CAJA-DATOS (X-CAJA) TO CAJA-ID-SEL
015900        MOVE BOX-NAME OF CAJA-DATOS (X-CAJA) TO CAJA-NOMBRE-SEL
016000        MOVE CAJA-PESO-VACIO-G (X-CAJA) TO CAJA-PESO-VACIO-SEL
016100     END-IF.
016200 210-COMPARA-CANDIDATO-E.
016300     EXIT.
