000100******************************************************************
000200* FECHA       : 03/06/1992                                       *
000300* PROGRAMADOR : PEDRO EDUARDO RAMIREZ (PEDR)                     *
000400* APLICACION  : FULFILLMENT AUTOMATIZADO DE ORDENES               *
000500* PROGRAMA    : ORDFBOX2                                         *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : EMPAQUE MULTI-CAJA POR EL METODO "PRIMERO QUE    *
000800*             : AJUSTA, DECRECIENTE" (FFD). SE INVOCA CUANDO      *
000900*             : ORDFBOX1 NO ENCONTRO UNA SOLA CAJA QUE CONTENGA   *
001000*             : TODO EL PEDIDO.                                  *
001100* ARCHIVOS    : NINGUNO - RECIBE TABLAS EN MEMORIA POR LINKAGE   *
001200* ACCION (ES) : M=CALCULA EMPAQUE MULTIPLE                        *
001300* INSTALADO   : 03/06/1992                                       *
001400* BPM/RATIONAL: 118822                                           *
001500* NOMBRE      : SELECCION DE CAJAS MULTIPLES (FFD)                *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                    ORDFBOX2.
001900 AUTHOR.                        PEDRO EDUARDO RAMIREZ.
002000 INSTALLATION.                  SISTEMAS - CENTRO DE COMPUTO.
002100 DATE-WRITTEN.                  03 JUNIO 1992.
002200 DATE-COMPILED.
002300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600*------------------------------------------------------------------
002700* 03/06/1992 PEDR SOL-00124410 PRIMERA VERSION. IMPLEMENTA FFD   *
002800*             : POR PESO UNICAMENTE, CON ATAJO DE CAJA UNICA.    *
002900* 21/01/1994 PEDR SOL-00126330 SE AGREGA LA BANDERA DE ARTICULO  *
003000*             : SOBREDIMENSIONADO Y SU EMPAQUE EN CAJA PROPIA.   *
003100* 14/09/1998 EDRD SOL-00135091 REVISION Y2K. SIN HALLAZGOS, ESTA *
003200*             : RUTINA NO MANEJA FECHAS.                        *
003300* 05/02/2003 JLMC SOL-00141226 SE CORRIGE EL CALCULO DEL PESO    *
003400*             : VACIO ACUMULADO CUANDO SE USAN VARIAS CAJAS.     *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CLASE-NUMERICA-EXT IS "0" THRU "9"
004100     UPSI-0 ON STATUS IS DIAG-ON
004200            OFF STATUS IS DIAG-OFF.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WKS-SWITCHES-DIAG.
004700     05 DIAG-ON                 PIC X(01) VALUE "N".
004800     05 DIAG-OFF                PIC X(01) VALUE "Y".
004900*        RELLENO DEL GRUPO DE DIAGNOSTICO
005000     05 FILLER                  PIC X(08).
005100
005200 77  WKS-SW-HAY-SOBREDIM        PIC X(01) VALUE "N".
005300     88 HAY-ARTICULO-SOBREDIM            VALUE "Y".
005400 77  WKS-SW-EMPAQUE-CORTO       PIC X(01) VALUE "N".
005500     88 SE-LOGRO-EMPAQUE-CORTO           VALUE "Y".
005600 77  WKS-CANT-ITEMS             PIC 9(04) COMP VALUE ZERO.
005700 77  WKS-CANT-CAJAS-ORD         PIC 9(05) COMP VALUE ZERO.
005800 77  WKS-CANT-BINS              PIC 9(03) COMP VALUE ZERO.
005900 77  WKS-IDX-MAYOR              PIC 9(05) COMP VALUE ZERO.
006000 77  WKS-CAP-MAYOR              PIC 9(07)V99   VALUE ZERO.
006100 77  WKS-I                      PIC 9(05) COMP VALUE ZERO.
006200 77  WKS-J                      PIC 9(05) COMP VALUE ZERO.
006300 77  WKS-K                      PIC 9(05) COMP VALUE ZERO.
006400 77  WKS-TOTAL-PESO-ITEMS       PIC 9(07)V99   VALUE ZERO.
006500 77  WKS-TOTAL-VOL-ITEMS        PIC 9(07)V99   VALUE ZERO.
006600 77  WKS-SW-ENCAJO              PIC X(01) VALUE "N".
006700     88 EL-ITEM-ENCAJO                   VALUE "Y".
006800
006900 01  WKS-TABLA-ITEMS.
007000     05 ITEM OCCURS 2000 TIMES INDEXED BY X-ITEM.
007100        10 ITEM-PESO            PIC 9(07)V99.
007200        10 ITEM-OVERSIZE        PIC X(01).
007300*        VISTA REDEFINIDA DE LA TABLA DE ITEMS, SOLO CON SU PESO,
007400*        USADA PARA LA ORDENACION BURBUJA DESCENDENTE POR PESO
007500 01  ITEM-LLAVE REDEFINES WKS-TABLA-ITEMS.
007600     05 ITEM-LLAVE-E OCCURS 2000 TIMES.
007700        10 ITEM-LLAVE-PESO      PIC 9(07)V99.
007800        10 FILLER               PIC X(01).
007900
008000 01  WKS-TEMP-ITEM.
008100     05 TEMP-ITEM-PESO          PIC 9(07)V99.
008200     05 TEMP-ITEM-OVERSIZE      PIC X(01).
008300
008400 01  WKS-CAJAS-ORDENADAS.
008500     05 CAJA-ORD OCCURS 300 TIMES INDEXED BY X-CAJA-O.
008600        10 CAJA-ORD-DATOS.
008700           COPY BOXREC REPLACING ==BOX-== BY ==CBO-==.
008800        10 CAJA-ORD-PESO-MAX-G  PIC 9(07)V99.
008900        10 CAJA-ORD-PESO-VACIO-G PIC 9(07)V99.
009000        10 CAJA-ORD-VOLUMEN     PIC 9(07)V99.
009100        10 CAJA-ORD-CAP-CMP     PIC 9(07)V99.
009200*        VISTA REDEFINIDA DE LA TABLA DE CAJAS ORDENADAS, SOLO
009300*        CON LA CAPACIDAD EFECTIVA DE COMPARACION (0=SIN LIMITE
009400*        SE TRATA COMO 99999.99 PARA LA ORDENACION Y EL FFD)
009500 01  CAJA-ORD-LLAVE REDEFINES WKS-CAJAS-ORDENADAS.
009600     05 CAJA-ORD-LLAVE-E OCCURS 300 TIMES.
009700        10 FILLER               PIC X(87).
009800        10 CAJA-ORD-LLAVE-CAP   PIC 9(07)V99.
009900
010000 01  WKS-TEMP-CAJA.
010100     05 TEMP-CAJA-DATOS         PIC X(60).
010200     05 TEMP-CAJA-PESO-MAX-G    PIC 9(07)V99.
010300     05 TEMP-CAJA-PESO-VACIO-G  PIC 9(07)V99.
010400     05 TEMP-CAJA-VOLUMEN       PIC 9(07)V99.
010500     05 TEMP-CAJA-CAP-CMP       PIC 9(07)V99.
010600
010700 01  WKS-BINS.
010800     05 BIN OCCURS 300 TIMES INDEXED BY X-BIN.
010900        10 BIN-CAJA-IDX         PIC 9(05) COMP.
011000        10 BIN-PESO-ACTUAL      PIC 9(07)V99.
011100        10 BIN-OVERSIZE         PIC X(01).
011200
011300*    LLAVE DE MEJOR CANDIDATO PARA EL ATAJO DE CAJA UNICA
011400*    LLAVE DE 4 NIVELES DEL MEJOR CANDIDATO DEL ATAJO DE CAJA
011500*    UNICA: SIN-VOLUMEN, VOLUMEN, PESO-MAXIMO, PRIORIDAD. SE
011600*    REDEFINE COMO UN SOLO NUMERO PARA COMPARAR EN UN SOLO PASO.
011700 01  WKS-MEJOR-CORTO.
011800     05 WKS-MC-SIN-VOLUMEN      PIC 9(01)    VALUE 9.
011900     05 WKS-MC-VOLUMEN          PIC 9(07)V99 VALUE ZERO.
012000     05 WKS-MC-PESO-MAX         PIC 9(07)V99 VALUE ZERO.
012100     05 WKS-MC-PRIORIDAD        PIC 9(04)    VALUE ZERO.
012200 01  WKS-MEJOR-CORTO-LLAVE REDEFINES WKS-MEJOR-CORTO.
012300     05 WKS-MC-LLAVE-COMBINADA  PIC 9(23).
012400 01  WKS-MC-CAJA-ID             PIC 9(04) VALUE ZERO.
012500
012600 01  WKS-CAND-CORTO.
012700     05 WKS-CC-SIN-VOLUMEN      PIC 9(01).
012800     05 WKS-CC-VOLUMEN          PIC 9(07)V99.
012900     05 WKS-CC-PESO-MAX         PIC 9(07)V99.
013000     05 WKS-CC-PRIORIDAD        PIC 9(04).
013100 01  WKS-CAND-CORTO-LLAVE REDEFINES WKS-CAND-CORTO.
013200     05 WKS-CC-LLAVE-COMBINADA  PIC 9(23).
013300
013400 LINKAGE SECTION.
013500 77  CANT-CAJAS                 PIC 9(05) COMP.
013600 01  TABLA-CAJAS.
013700     05 CAJA OCCURS 300 TIMES
013800              INDEXED BY X-CAJA.
013900        10 CAJA-DATOS.
014000           COPY BOXREC.
014100        10 CAJA-PESO-MAX-G      PIC 9(07)V99.
014200        10 CAJA-PESO-VACIO-G    PIC 9(07)V99.
014300        10 CAJA-VOLUMEN         PIC 9(07)V99.
014400*        VISTA REDEFINIDA, SOLO CON EL VOLUMEN, PARA EL ATAJO DE
014500*        CAJA UNICA DEL EMPAQUE MULTIPLE (PASO 5 DEL MANUAL)
014600 01  CAJA-LLAVE-ORD REDEFINES TABLA-CAJAS.
014700     05 CAJA-LLAVE OCCURS 300 TIMES.
014800        10 FILLER               PIC X(78).
014900        10 CAJA-LLAVE-VOLUMEN   PIC 9(07)V99.
015000
015100 77  CANT-LINEAS-ORDEN          PIC 9(03) COMP.
015200 01  TABLA-LINEAS.
015300     05 LINEA OCCURS 999 TIMES INDEXED BY X-LINEA.
015400        COPY LINREC.
015500
015600 01  CAJA-ENCONTRADA            PIC X(01).
015700     88 SE-ENCONTRO-CAJA                  VALUE "Y".
015800 01  CAJA-ID-SEL                PIC 9(04).
015900 01  CAJA-NOMBRE-SEL            PIC X(20).
016000 01  CAJA-PESO-VACIO-SEL        PIC 9(07)V99.
016100 01  CAJA-CANTIDAD              PIC 9(02).
016200 01  CAJA-OVERSIZE              PIC X(01).
016300     88 HAY-SOBREDIMENSION                VALUE "Y".
016400 01  CAJA-FALLA                 PIC X(60).
016500
016600 PROCEDURE DIVISION USING CANT-CAJAS TABLA-CAJAS
016700                           CANT-LINEAS-ORDEN TABLA-LINEAS
016800                           CAJA-ENCONTRADA CAJA-ID-SEL
016900                           CAJA-NOMBRE-SEL CAJA-PESO-VACIO-SEL
017000                           CAJA-CANTIDAD CAJA-OVERSIZE
017100                           CAJA-FALLA.
017200
017300 000-MAIN SECTION.
017400     PERFORM 100-INICIALIZA
017500     IF CANT-CAJAS = ZERO
017600        MOVE "NO ACTIVE BOXES CONFIGURED" TO CAJA-FALLA
017700     ELSE
017800        PERFORM 110-EXPANDE-ITEMS
017900        IF WKS-CANT-ITEMS = ZERO
018000           MOVE "NO ITEMS TO PACK" TO CAJA-FALLA
018100        ELSE
018200           PERFORM 120-ORDENA-ITEMS-PESO
018300           PERFORM 130-ORDENA-CAJAS
018400           PERFORM 140-DETECTA-SOBREDIMENSION
018500           IF HAY-ARTICULO-SOBREDIM
018600              PERFORM 150-EMPACA-SOBREDIMENSIONADOS
018700              PERFORM 300-EMPACA-FFD
018800           ELSE
018900              PERFORM 200-EMPAQUE-UNICO-CORTO
019000              IF NOT SE-LOGRO-EMPAQUE-CORTO
019100                 PERFORM 300-EMPACA-FFD
019200              END-IF
019300           END-IF
019400           PERFORM 400-ARMA-RESULTADO
019500        END-IF
019600     END-IF.
019700     GOBACK.
019800 000-MAIN-E.
019900     EXIT.
020000
020100 100-INICIALIZA SECTION.
020200     MOVE "N" TO CAJA-ENCONTRADA CAJA-OVERSIZE
020300     MOVE ZERO TO CAJA-ID-SEL CAJA-PESO-VACIO-SEL CAJA-CANTIDAD
020400     MOVE SPACES TO CAJA-NOMBRE-SEL CAJA-FALLA
020500     MOVE ZERO TO WKS-CANT-ITEMS WKS-CANT-BINS
020600     MOVE "N" TO WKS-SW-HAY-SOBREDIM WKS-SW-EMPAQUE-CORTO.
020700 100-INICIALIZA-E.
020800     EXIT.
020900
021000*    CONVIERTE CADA LINEA EMBARCABLE DE PESO CONOCIDO EN TANTOS
021100*    ITEMS UNITARIOS COMO UNIDADES PEDIDAS (LIN-QUANTITY).
021200 110-EXPANDE-ITEMS SECTION.
021300     SET X-LINEA TO 1
021400     PERFORM 115-EXPANDE-UNA-LINEA CANT-LINEAS-ORDEN TIMES.
021500 110-EXPANDE-ITEMS-E.
021600     EXIT.
021700
021800 115-EXPANDE-UNA-LINEA SECTION.
021900     IF LIN-REQUIERE-ENVIO (X-LINEA)
022000        AND LIN-WEIGHT-GRAMS (X-LINEA) > ZERO
022100        MOVE LIN-QUANTITY (X-LINEA) TO WKS-K
022200        PERFORM 116-AGREGA-UN-ITEM WKS-K TIMES
022300     END-IF
022400     SET X-LINEA UP BY 1.
022500 115-EXPANDE-UNA-LINEA-E.
022600     EXIT.
022700
022800 116-AGREGA-UN-ITEM SECTION.
022900     IF WKS-CANT-ITEMS < 2000
023000        ADD 1 TO WKS-CANT-ITEMS
023100        SET X-ITEM TO WKS-CANT-ITEMS
023200        MOVE LIN-WEIGHT-GRAMS (X-LINEA) TO ITEM-PESO (X-ITEM)
023300        MOVE "N" TO ITEM-OVERSIZE (X-ITEM)
023400     END-IF.
023500 116-AGREGA-UN-ITEM-E.
023600     EXIT.
023700
023800*    ORDENACION BURBUJA DESCENDENTE POR PESO (METODO ESTANDAR
023900*    DEL DEPARTAMENTO PARA TABLAS PEQUENAS EN MEMORIA).
024000 120-ORDENA-ITEMS-PESO SECTION.
024100     PERFORM 125-COMPARA-ITEMS
024200             VARYING WKS-I FROM 1 BY 1
024300             UNTIL WKS-I > WKS-CANT-ITEMS - 1
024400             AFTER WKS-J FROM 1 BY 1
024500             UNTIL WKS-J > WKS-CANT-ITEMS - WKS-I.
024600 120-ORDENA-ITEMS-PESO-E.
024700     EXIT.
024800
024900 125-COMPARA-ITEMS SECTION.
025000     IF ITEM-LLAVE-PESO (WKS-J) < ITEM-LLAVE-PESO (WKS-J + 1)
025100        MOVE ITEM (WKS-J)     TO WKS-TEMP-ITEM
025200        MOVE ITEM (WKS-J + 1) TO ITEM (WKS-J)
025300        MOVE WKS-TEMP-ITEM    TO ITEM (WKS-J + 1)
025400     END-IF.
025500 125-COMPARA-ITEMS-E.
025600     EXIT.
025700
025800*    COPIA LA TABLA DE CAJAS RECIBIDA Y LA ORDENA ASCENDENTE POR
025900*    (CAPACIDAD EFECTIVA, PRIORIDAD) PARA EL ATAJO Y EL FFD.
026000 130-ORDENA-CAJAS SECTION.
026100     MOVE CANT-CAJAS TO WKS-CANT-CAJAS-ORD
026200     SET X-CAJA TO 1
026300     SET X-CAJA-O TO 1
026400     PERFORM 133-COPIA-UNA-CAJA WKS-CANT-CAJAS-ORD TIMES
026500     PERFORM 136-COMPARA-CAJAS
026600             VARYING WKS-I FROM 1 BY 1
026700             UNTIL WKS-I > WKS-CANT-CAJAS-ORD - 1
026800             AFTER WKS-J FROM 1 BY 1
026900             UNTIL WKS-J > WKS-CANT-CAJAS-ORD - WKS-I.
027000 130-ORDENA-CAJAS-E.
027100     EXIT.
027200
027300 133-COPIA-UNA-CAJA SECTION.
027400     MOVE CAJA-DATOS (X-CAJA) TO CAJA-ORD-DATOS (X-CAJA-O)
027500     MOVE CAJA-PESO-MAX-G (X-CAJA)
027600          TO CAJA-ORD-PESO-MAX-G (X-CAJA-O)
027700     MOVE CAJA-PESO-VACIO-G (X-CAJA)
027800          TO CAJA-ORD-PESO-VACIO-G (X-CAJA-O)
027900     MOVE CAJA-VOLUMEN (X-CAJA)
028000          TO CAJA-ORD-VOLUMEN (X-CAJA-O)
028100     IF CAJA-PESO-MAX-G (X-CAJA) = ZERO
028200        MOVE 99999.99 TO CAJA-ORD-CAP-CMP (X-CAJA-O)
028300     ELSE
028400        MOVE CAJA-PESO-MAX-G (X-CAJA)
028500             TO CAJA-ORD-CAP-CMP (X-CAJA-O)
028600     END-IF
028700     SET X-CAJA UP BY 1
028800     SET X-CAJA-O UP BY 1.
028900 133-COPIA-UNA-CAJA-E.
029000     EXIT.
029100
029200 136-COMPARA-CAJAS SECTION.
029300     IF CAJA-ORD-LLAVE-CAP (WKS-J) >
029400        CAJA-ORD-LLAVE-CAP (WKS-J + 1)
029500        MOVE CAJA-ORD (WKS-J)     TO WKS-TEMP-CAJA
029600        MOVE CAJA-ORD (WKS-J + 1) TO CAJA-ORD (WKS-J)
029700        MOVE WKS-TEMP-CAJA        TO CAJA-ORD (WKS-J + 1)
029800     ELSE
029900        IF CAJA-ORD-LLAVE-CAP (WKS-J) =
030000           CAJA-ORD-LLAVE-CAP (WKS-J + 1)
030100           AND CBO-PRIORITY OF CAJA-ORD-DATOS (WKS-J) >
030200               CBO-PRIORITY OF CAJA-ORD-DATOS (WKS-J + 1)
030300           MOVE CAJA-ORD (WKS-J)     TO WKS-TEMP-CAJA
030400           MOVE CAJA-ORD (WKS-J + 1) TO CAJA-ORD (WKS-J)
030500           MOVE WKS-TEMP-CAJA        TO CAJA-ORD (WKS-J + 1)
030600        END-IF
030700     END-IF.
030800 136-COMPARA-CAJAS-E.
030900     EXIT.
031000
031100*    LA CAJA MAS GRANDE QUEDA AL FINAL DE LA TABLA ORDENADA.
031200*    CUALQUIER ITEM MAS PESADO QUE SU CAPACIDAD ES SOBREDIMEN-
031300*    SIONADO (REGLA DEL NEGOCIO).
031400 140-DETECTA-SOBREDIMENSION SECTION.
031500     MOVE WKS-CANT-CAJAS-ORD TO WKS-IDX-MAYOR
031600     MOVE CAJA-ORD-CAP-CMP (WKS-IDX-MAYOR) TO WKS-CAP-MAYOR
031700     SET X-ITEM TO 1
031800     PERFORM 145-EVALUA-SOBREDIMENSION WKS-CANT-ITEMS TIMES.
031900 140-DETECTA-SOBREDIMENSION-E.
032000     EXIT.
032100
032200 145-EVALUA-SOBREDIMENSION SECTION.
032300     IF ITEM-PESO (X-ITEM) > WKS-CAP-MAYOR
032400        MOVE "Y" TO ITEM-OVERSIZE (X-ITEM)
032500        MOVE "Y" TO WKS-SW-HAY-SOBREDIM
032600     END-IF
032700     SET X-ITEM UP BY 1.
032800 145-EVALUA-SOBREDIMENSION-E.
032900     EXIT.
033000
033100*    CADA ITEM SOBREDIMENSIONADO VIAJA SOLO EN SU PROPIA CAJA,
033200*    USANDO SIEMPRE LA CAJA MAS GRANDE DISPONIBLE.
033300 150-EMPACA-SOBREDIMENSIONADOS SECTION.
033400     SET X-ITEM TO 1
033500     PERFORM 155-EMPACA-UN-SOBREDIMENSIONADO WKS-CANT-ITEMS TIMES.
033600 150-EMPACA-SOBREDIMENSIONADOS-E.
033700     EXIT.
033800
033900 155-EMPACA-UN-SOBREDIMENSIONADO SECTION.
034000     IF ITEM-OVERSIZE (X-ITEM) = "Y"
034100        AND WKS-CANT-BINS < 300
034200        ADD 1 TO WKS-CANT-BINS
034300        SET X-BIN TO WKS-CANT-BINS
034400        MOVE WKS-IDX-MAYOR TO BIN-CAJA-IDX (X-BIN)
034500        MOVE ITEM-PESO (X-ITEM) TO BIN-PESO-ACTUAL (X-BIN)
034600        MOVE "Y" TO BIN-OVERSIZE (X-BIN)
034700     END-IF
034800     SET X-ITEM UP BY 1.
034900 155-EMPACA-UN-SOBREDIMENSIONADO-E.
035000     EXIT.
035100
035200*    ATAJO DE CAJA UNICA: SOLO SE INTENTA CUANDO NO HAY ARTICULOS
035300*    SOBREDIMENSIONADOS. SI UNA SOLA CAJA ALCANZA PARA TODO EL
035400*    PEDIDO SE USA ESA, SIN ENTRAR AL FFD.
035500 200-EMPAQUE-UNICO-CORTO SECTION.
035600     MOVE ZERO TO WKS-TOTAL-PESO-ITEMS
035700     SET X-ITEM TO 1
035800     PERFORM 202-SUMA-UN-ITEM WKS-CANT-ITEMS TIMES
035900     IF WKS-TOTAL-PESO-ITEMS = ZERO
036000        MOVE ZERO TO WKS-TOTAL-VOL-ITEMS
036100     ELSE
036200        COMPUTE WKS-TOTAL-VOL-ITEMS ROUNDED =
036300                WKS-TOTAL-PESO-ITEMS / 9.0
036400     END-IF
036500     MOVE 9 TO WKS-MC-SIN-VOLUMEN
036600     MOVE ZERO TO WKS-MC-VOLUMEN WKS-MC-PESO-MAX WKS-MC-PRIORIDAD
036700     MOVE ZERO TO WKS-MC-CAJA-ID
036800     SET X-CAJA TO 1
036900     PERFORM 205-EVALUA-CAJA-CORTA CANT-CAJAS TIMES
037000     IF SE-LOGRO-EMPAQUE-CORTO
037100        ADD 1 TO WKS-CANT-BINS
037200        SET X-BIN TO WKS-CANT-BINS
037300        MOVE 1 TO BIN-CAJA-IDX (X-BIN)
037400        MOVE WKS-TOTAL-PESO-ITEMS TO BIN-PESO-ACTUAL (X-BIN)
037500        MOVE "N" TO BIN-OVERSIZE (X-BIN)
037600        MOVE WKS-MC-CAJA-ID TO CAJA-ID-SEL
037700     END-IF.
037800 200-EMPAQUE-UNICO-CORTO-E.
037900     EXIT.
038000
038100 202-SUMA-UN-ITEM SECTION.
038200     ADD ITEM-PESO (X-ITEM) TO WKS-TOTAL-PESO-ITEMS
038300     SET X-ITEM UP BY 1.
038400 202-SUMA-UN-ITEM-E.
038500     EXIT.
038600
038700 205-EVALUA-CAJA-CORTA SECTION.
038800     IF (CAJA-PESO-MAX-G (X-CAJA) = ZERO
038900         OR WKS-TOTAL-PESO-ITEMS <= CAJA-PESO-MAX-G (X-CAJA))
039000        AND (CAJA-LLAVE-VOLUMEN (X-CAJA) = ZERO
039100             OR WKS-TOTAL-VOL-ITEMS = ZERO
039200             OR WKS-TOTAL-VOL-ITEMS <=
039300                CAJA-LLAVE-VOLUMEN (X-CAJA))
039400        PERFORM 210-COMPARA-CANDIDATO-CORTO
039500     END-IF
039600     SET X-CAJA UP BY 1.
039700 205-EVALUA-CAJA-CORTA-E.
039800     EXIT.
039900
040000 210-COMPARA-CANDIDATO-CORTO SECTION.
040100     IF CAJA-LLAVE-VOLUMEN (X-CAJA) = ZERO
040200        MOVE 9 TO WKS-CC-SIN-VOLUMEN
040300     ELSE
040400        MOVE ZERO TO WKS-CC-SIN-VOLUMEN
040500     END-IF
040600     MOVE CAJA-LLAVE-VOLUMEN (X-CAJA) TO WKS-CC-VOLUMEN
040700     MOVE CAJA-PESO-MAX-G (X-CAJA)    TO WKS-CC-PESO-MAX
040800     MOVE BOX-PRIORITY OF CAJA-DATOS (X-CAJA) TO WKS-CC-PRIORIDAD
040900     IF NOT SE-LOGRO-EMPAQUE-CORTO
041000        OR WKS-CC-LLAVE-COMBINADA < WKS-MC-LLAVE-COMBINADA
041100        SET SE-LOGRO-EMPAQUE-CORTO TO TRUE
041200        MOVE WKS-CC-SIN-VOLUMEN TO WKS-MC-SIN-VOLUMEN
041300        MOVE WKS-CC-VOLUMEN     TO WKS-MC-VOLUMEN
041400        MOVE WKS-CC-PESO-MAX    TO WKS-MC-PESO-MAX
041500        MOVE WKS-CC-PRIORIDAD   TO WKS-MC-PRIORIDAD
041600        MOVE BOX-ID OF CAJA-DATOS (X-CAJA)   TO WKS-MC-CAJA-ID
041700        MOVE BOX-NAME OF CAJA-DATOS (X-CAJA) TO CAJA-NOMBRE-SEL
041800        MOVE CAJA-PESO-VACIO-G (X-CAJA) TO CAJA-PESO-VACIO-SEL
041900     END-IF.
042000 210-COMPARA-CANDIDATO-CORTO-E.
042100     EXIT.
042200
042300*    PRIMERO QUE AJUSTA, DECRECIENTE: RECORRE LOS ITEMS NO
042400*    SOBREDIMENSIONADOS (YA ORDENADOS DE MAYOR A MENOR PESO) Y
042500*    LOS COLOCA EN EL PRIMER BIN ABIERTO QUE LOS RECIBA; SI
042600*    NINGUNO LOS RECIBE, ABRE UN BIN NUEVO CON LA CAJA MAS
042700*    PEQUENA QUE ALCANCE.
042800 300-EMPACA-FFD SECTION.
042900     MOVE WKS-CANT-BINS TO WKS-K
043000     SET X-ITEM TO 1
043100     PERFORM 305-EMPACA-UN-ITEM WKS-CANT-ITEMS TIMES.
043200 300-EMPACA-FFD-E.
043300     EXIT.
043400
043500 305-EMPACA-UN-ITEM SECTION.
043600     IF ITEM-OVERSIZE (X-ITEM) NOT = "Y"
043700        PERFORM 310-BUSCA-BIN-ABIERTO
043800        IF NOT EL-ITEM-ENCAJO
043900           PERFORM 320-ABRE-BIN-NUEVO
044000        END-IF
044100     END-IF
044200     SET X-ITEM UP BY 1.
044300 305-EMPACA-UN-ITEM-E.
044400     EXIT.
044500
044600 310-BUSCA-BIN-ABIERTO SECTION.
044700     MOVE "N" TO WKS-SW-ENCAJO
044800     SET X-BIN TO WKS-K + 1
044900     PERFORM 315-PRUEBA-UN-BIN
045000             VARYING WKS-I FROM WKS-K + 1 BY 1
045100             UNTIL WKS-I > WKS-CANT-BINS
045200             OR EL-ITEM-ENCAJO.
045300 310-BUSCA-BIN-ABIERTO-E.
045400     EXIT.
045500
045600 315-PRUEBA-UN-BIN SECTION.
045700     SET X-BIN TO WKS-I
045800     SET X-CAJA-O TO BIN-CAJA-IDX (X-BIN)
045900     IF BIN-PESO-ACTUAL (X-BIN) + ITEM-PESO (X-ITEM)
046000        <= CAJA-ORD-CAP-CMP (X-CAJA-O)
046100        ADD ITEM-PESO (X-ITEM) TO BIN-PESO-ACTUAL (X-BIN)
046200        MOVE "Y" TO WKS-SW-ENCAJO
046300     END-IF.
046400 315-PRUEBA-UN-BIN-E.
046500     EXIT.
046600
046700 320-ABRE-BIN-NUEVO SECTION.
046800     SET X-CAJA-O TO 1
046900     MOVE "N" TO WKS-SW-ENCAJO
047000     PERFORM 325-PRUEBA-UNA-CAJA-ORD
047100             VARYING WKS-I FROM 1 BY 1
047200             UNTIL WKS-I > WKS-CANT-CAJAS-ORD
047300             OR EL-ITEM-ENCAJO
047400     IF NOT EL-ITEM-ENCAJO
047500        SET X-CAJA-O TO WKS-CANT-CAJAS-ORD
047600     END-IF
047700     IF WKS-CANT-BINS < 300
047800        ADD 1 TO WKS-CANT-BINS
047900        SET X-BIN TO WKS-CANT-BINS
048000        SET BIN-CAJA-IDX (X-BIN) TO X-CAJA-O
048100        MOVE ITEM-PESO (X-ITEM) TO BIN-PESO-ACTUAL (X-BIN)
048200        MOVE "N" TO BIN-OVERSIZE (X-BIN)
048300     END-IF.
048400 320-ABRE-BIN-NUEVO-E.
048500     EXIT.
048600
048700 325-PRUEBA-UNA-CAJA-ORD SECTION.
048800     SET X-CAJA-O TO WKS-I
048900     IF CAJA-ORD-CAP-CMP (X-CAJA-O) >= ITEM-PESO (X-ITEM)
049000        MOVE "Y" TO WKS-SW-ENCAJO
049100     END-IF.
049200 325-PRUEBA-UNA-CAJA-ORD-E.
049300     EXIT.
049400
049500*    RESUME EL RESULTADO: CANTIDAD DE CAJAS USADAS, BANDERA DE
049600*    SOBREDIMENSION Y LOS DATOS DE LA PRIMERA CAJA PARA EL
049700*    ENCABEZADO DEL EMBARQUE (CUANDO SE USO MAS DE UNA, EL
049800*    NOMBRE SE REPORTA COMO "MULTIPLE BOXES").
049900 400-ARMA-RESULTADO SECTION.
050000     IF WKS-CANT-BINS > ZERO
050100        MOVE "Y" TO CAJA-ENCONTRADA
050200        MOVE WKS-CANT-BINS TO CAJA-CANTIDAD
050300        IF WKS-SW-HAY-SOBREDIM = "Y"
050400           MOVE "Y" TO CAJA-OVERSIZE
050500           MOVE "CONTAINS OVERSIZED ITEMS REQUIRING MANUAL REVIEW"
050600                TO CAJA-FALLA
050700        END-IF
050800        IF WKS-CANT-BINS = 1
050900           SET X-BIN TO 1
051000           SET X-CAJA-O TO BIN-CAJA-IDX (X-BIN)
051100           MOVE CBO-ID OF CAJA-ORD-DATOS (X-CAJA-O)
051200                TO CAJA-ID-SEL
051300           MOVE CBO-NAME OF CAJA-ORD-DATOS (X-CAJA-O)
051400                TO CAJA-NOMBRE-SEL
051500           MOVE CAJA-ORD-PESO-VACIO-G (X-CAJA-O)
051600                TO CAJA-PESO-VACIO-SEL
051700        ELSE
051800           SET X-BIN TO 1
051900           SET X-CAJA-O TO BIN-CAJA-IDX (X-BIN)
052000           MOVE CBO-ID OF CAJA-ORD-DATOS (X-CAJA-O)
052100                TO CAJA-ID-SEL
052200           MOVE "MULTIPLE BOXES" TO CAJA-NOMBRE-SEL
052300           MOVE ZERO TO CAJA-PESO-VACIO-SEL
052400           SET X-BIN TO 1
052500           PERFORM 410-SUMA-PESO-VACIO WKS-CANT-BINS TIMES
052600        END-IF
052700     ELSE
052800        MOVE "N" TO CAJA-ENCONTRADA
052900        IF CAJA-FALLA = SPACES
053000           MOVE "NO BOX FITS ORDER" TO CAJA-FALLA
053100        END-IF
053200     END-IF.
053300 400-ARMA-RESULTADO-E.
053400     EXIT.
053500
053600 410-SUMA-PESO-VACIO SECTION.
053700     SET X-CAJA-O TO BIN-CAJA-IDX (X-BIN)
053800     ADD CAJA-ORD-PESO-VACIO-G (X-CAJA-O) TO CAJA-PESO-VACIO-SEL
053900     SET X-BIN UP BY 1.
054000 410-SUMA-PESO-VACIO-E.
054100     EXIT.
