000100******************************************************************
000200* FECHA       : 09/12/1997                                       *
000300* PROGRAMADOR : JOSE LUIS MONTERROSA CASTRO (JLMC)               *
000400* APLICACION  : FULFILLMENT AUTOMATIZADO DE ORDENES               *
000500* PROGRAMA    : ORDFPRT1                                         *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : REGLA DE "ROLL-UP" A ENVIADA. UNA ORDEN PASA A   *
000800*             : ESTADO SHIPPED SOLO CUANDO TODOS SUS TRABAJOS DE *
000900*             : IMPRESION (ETIQUETA Y COMPROBANTE) ESTAN EN      *
001000*             : ESTADO COMPLETED. SE INVOCA CADA VEZ QUE UN      *
001100*             : TRABAJO TERMINA SU IMPRESION.                    *
001200* ARCHIVOS    : NINGUNO - RECIBE BANDERAS POR LINKAGE            *
001300* ACCION (ES) : R=EVALUA ROLL-UP A ENVIADA                        *
001400* INSTALADO   : 09/12/1997                                       *
001500* BPM/RATIONAL: 118825                                           *
001600* NOMBRE      : ROLL-UP DE TRABAJOS DE IMPRESION A ENVIADA       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    ORDFPRT1.
002000 AUTHOR.                        JOSE LUIS MONTERROSA CASTRO.
002100 INSTALLATION.                  SISTEMAS - CENTRO DE COMPUTO.
002200 DATE-WRITTEN.                  09 DICIEMBRE 1997.
002300 DATE-COMPILED.
002400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700*------------------------------------------------------------------
002800* 09/12/1997 JLMC SOL-00133410 PRIMERA VERSION. SE EXTRAE DE LA  *
002900*             : LOGICA DEL CONTROLADOR DE IMPRESION EN LINEA     *
003000*             : PARA PODER PROBARLA EN BATCH SIN EL AGENTE DE    *
003100*             : IMPRESION FISICO.                                *
003200* 14/09/1998 EDRD SOL-00135094 REVISION Y2K. SIN HALLAZGOS, ESTA *
003300*             : RUTINA NO MANEJA FECHAS.                        *
003400* 05/02/2003 JLMC SOL-00141229 SE ACLARA EN COMENTARIOS QUE EN   *
003500*             : BATCH LOS DOS TRABAJOS QUEDAN PENDING, ASI QUE   *
003600*             : EL ROLL-UP NUNCA DISPARA DENTRO DE LA CORRIDA.   *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CLASE-NUMERICA-EXT IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS DIAG-ON
004400            OFF STATUS IS DIAG-OFF.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  WKS-SWITCHES-DIAG.
004900     05 DIAG-ON                 PIC X(01) VALUE "N".
005000     05 DIAG-OFF                PIC X(01) VALUE "Y".
005100*        RELLENO DEL GRUPO DE DIAGNOSTICO
005200     05 FILLER                  PIC X(08).
005300
005400*        AREA DE TRABAJO CON LAS DOS BANDERAS DE TRABAJO JUNTAS,
005500*        Y UNA VISTA REDEFINIDA PARA VERIFICAR EN UNA SOLA
005600*        COMPARACION QUE AMBAS LLEGARON EN "Y" (COMPLETED)
005700 01  WKS-PAR-DE-BANDERAS.
005800     05 WKS-BANDERA-UNO         PIC X(01) VALUE "N".
005900     05 WKS-BANDERA-DOS         PIC X(01) VALUE "N".
006000 01  WKS-PAR-LLAVE REDEFINES WKS-PAR-DE-BANDERAS.
006100     05 WKS-PAR-TODO            PIC X(02).
006200
006300 01  WKS-AMBAS-COMPLETAS        PIC X(02) VALUE "YY".
006400
006500 77  WKS-CONT-INVOCACIONES      PIC 9(07) COMP VALUE ZERO.
006600
006700 01  WKS-CONT-DIAG              PIC 9(07) VALUE ZERO.
006800 01  WKS-CONT-DIAG-EDIT REDEFINES WKS-CONT-DIAG.
006900     05 WKS-CONT-DIAG-ZZZ       PIC ZZZZZZ9.
007000
007100*        VISTA EDITADA DE LA BANDERA DE RESULTADO, USADA SOLO EN
007200*        LA BITACORA DE DIAGNOSTICO CUANDO UPSI-0 ESTA ENCENDIDO
007300 01  WKS-RESULTADO-DIAG         PIC X(01) VALUE "N".
007400 01  WKS-RESULTADO-DIAG-EDIT REDEFINES WKS-RESULTADO-DIAG.
007500     05 WKS-RESULTADO-DIAG-X    PIC X(01).
007600
007700 LINKAGE SECTION.
007800 01  PJB-ETIQUETA-COMPLETA      PIC X(01).
007900     88 ETIQUETA-COMPLETA                 VALUE "Y".
008000 01  PJB-COMPROBANTE-COMPLETO   PIC X(01).
008100     88 COMPROBANTE-COMPLETO              VALUE "Y".
008200 01  ORDEN-LISTA-PARA-ENVIO     PIC X(01).
008300     88 ORDEN-QUEDA-ENVIADA               VALUE "Y".
008400
008500 PROCEDURE DIVISION USING PJB-ETIQUETA-COMPLETA
008600                           PJB-COMPROBANTE-COMPLETO
008700                           ORDEN-LISTA-PARA-ENVIO.
008800
008900 000-MAIN SECTION.
009000     PERFORM 100-INICIALIZA.
009100     PERFORM 200-EVALUA-ROLLUP.
009200     GOBACK.
009300 000-MAIN-E.
009400     EXIT.
009500
009600 100-INICIALIZA SECTION.
009700     IF DIAG-ON = "Y"
009800        AND WKS-PAR-TODO NOT = SPACES
009900        DISPLAY "ORDFPRT1 - PAR DE BANDERAS DE TRABAJO CORRUPTO"
010000     END-IF
010100     MOVE "N" TO ORDEN-LISTA-PARA-ENVIO.
010200 100-INICIALIZA-E.
010300     EXIT.
010400
010500*    UNA ORDEN SOLO PASA A SHIPPED CUANDO NINGUNO DE SUS DOS     *
010600*    TRABAJOS DE IMPRESION QUEDA PENDIENTE (REGLA DEL NEGOCIO). *
010700 200-EVALUA-ROLLUP SECTION.
010800     ADD 1 TO WKS-CONT-INVOCACIONES
010900     MOVE PJB-ETIQUETA-COMPLETA TO WKS-BANDERA-UNO
011000     MOVE PJB-COMPROBANTE-COMPLETO TO WKS-BANDERA-DOS
011100     IF WKS-PAR-TODO = WKS-AMBAS-COMPLETAS
011200        SET ORDEN-QUEDA-ENVIADA TO TRUE
011300     END-IF
011400     MOVE ORDEN-LISTA-PARA-ENVIO TO WKS-RESULTADO-DIAG
011500     MOVE WKS-CONT-INVOCACIONES TO WKS-CONT-DIAG
011600     IF DIAG-ON = "Y"
011700        DISPLAY "ORDFPRT1 - ROLLUP SHIPPED = "
011800                WKS-RESULTADO-DIAG-X
011900                " INVOCACION NO. " WKS-CONT-DIAG-ZZZ
012000     END-IF.
012100 200-EVALUA-ROLLUP-E.
012200     EXIT.
